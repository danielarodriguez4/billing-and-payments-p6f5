000100****************************************************************
000200* PROGRAM:  INVAUDIT
000300*           Audit-trail and history-snapshot writer/reader for
000400*           the invoicing batch suite.
000500*
000600* AUTHOR :  Doug Stout
000700*           Billing Systems Group
000800*
000900* THIS PROGRAM OWNS TWO APPEND-ONLY FILES ON BEHALF OF INVBATCH:
001000*   - AUDIT-LOG-FILE        ONE ROW PER CREATE/UPDATE/ISSUE CALL
001100*   - INVOICE-HISTORY-FILE  ONE ROW PER UPDATE/ISSUE SNAPSHOT
001200* INVBATCH NEVER OPENS THESE FILES ITSELF -- IT CALLS IN HERE
001300* WITH AN ACTION CODE ON LNK-ACTION AND LETS THIS MODULE WORRY
001400* ABOUT OPEN/CLOSE SEQUENCING.  THE HISTORY FILE SWITCHES BACK
001500* AND FORTH BETWEEN EXTEND (FOR WRITING) AND INPUT (FOR THE
001600* READ-ONLY HISTORY-INQUIRY ACTIONS) -- SEE 600-700 SERIES.
001700*****************************************************************
001800*    CHANGE LOG
001900*------------------------------------------------------------*
002000*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            CHANGE
002100*    09/02/91 D.STOUT         B9109-04    ORIGINAL SUBROUTINE     AUD001
002200*    09/02/91 D.STOUT         B9109-04    WRITE-AUDIT, WRITE-     AUD002
002300*                                         HISTORY ACTIONS ONLY
002400*    11/03/98 T.HARGROVE      Y2K-0117    CCYYMMDDHHMMSS TIME-    AUD003
002500*                                         STAMP, WAS YYMMDD
002600*    04/27/00 M.OKONKWO       B0004-19    HISTORY-INQUIRY AND     AUD004
002700*                                         VERSION-INQUIRY ACTIONS
002800*                                         ADDED FOR THE NEW
002900*                                         READ-ONLY REPORT CARDS
003000*    04/27/00 M.OKONKWO       B0004-19    HIST-IS-REVERTED FLAG   AUD005
003100*    02/14/02 R.ALVAREZ       B0202-09    FILE-STATUS CHECKS ON   AUD006
003200*                                         EVERY OPEN/CLOSE/WRITE
003300*    08/05/03 D.STOUT         B0305-11    TERM ACTION SO INVBATCH AUD007
003400*                                         CAN FORCE-CLOSE BOTH
003500*                                         FILES AT END OF RUN
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     INVAUDIT.
003900 AUTHOR.         D-STOUT.
004000 INSTALLATION.   DATA-CENTER.
004100 DATE-WRITTEN.   09/02/91.
004200 DATE-COMPILED.
004300 SECURITY.       NONE.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT INVOICE-HISTORY-FILE ASSIGN TO HISTFILE
005500             FILE STATUS  IS  WS-HISTFILE-STATUS.
005600*
005700     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDTFILE
005800             FILE STATUS  IS  WS-AUDTFILE-STATUS.
005900*
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  INVOICE-HISTORY-FILE
006500     RECORDING MODE IS F.
006600 COPY HISTREC.
006700*
006800 FD  AUDIT-LOG-FILE
006900     RECORDING MODE IS F.
007000 COPY AUDTREC.
007100*
007200*****************************************************************
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FIELDS.
007600     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
007700     05  WS-HISTFILE-STATUS       PIC X(2)   VALUE SPACES.
007800     05  WS-AUDTFILE-STATUS       PIC X(2)   VALUE SPACES.
007900     05  WS-HIST-EXTEND-OPEN-SW   PIC X      VALUE 'N'.
008000         88  WS-HIST-EXTEND-OPEN  VALUE 'Y'.
008100     05  WS-HIST-INPUT-OPEN-SW    PIC X      VALUE 'N'.
008200         88  WS-HIST-INPUT-OPEN   VALUE 'Y'.
008300     05  WS-AUDT-EXTEND-OPEN-SW   PIC X      VALUE 'N'.
008400         88  WS-AUDT-EXTEND-OPEN  VALUE 'Y'.
008500     05  WS-HIST-EOF-SW           PIC X      VALUE 'N'.
008600         88  WS-HIST-AT-EOF       VALUE 'Y'.
008700     05  WS-NUM-HIST-WRITTEN      PIC S9(9)  COMP-3  VALUE +0.
008800     05  WS-NUM-AUDT-WRITTEN      PIC S9(9)  COMP-3  VALUE +0.
008900     05  WS-NUM-HIST-READ         PIC S9(9)  COMP-3  VALUE +0.
009000     05  FILLER                   PIC X(05).
009100*
009200 01  WS-TIMESTAMP-FIELDS.
009300     05  WS-TIMESTAMP-NOW         PIC 9(14)  VALUE ZERO.
009400     05  WS-TIMESTAMP-NOW-R  REDEFINES  WS-TIMESTAMP-NOW.
009500         10  WS-TS-CCYY           PIC 9(4).
009600         10  WS-TS-MM             PIC 9(2).
009700         10  WS-TS-DD             PIC 9(2).
009800         10  WS-TS-HH             PIC 9(2).
009900         10  WS-TS-MI             PIC 9(2).
010000         10  WS-TS-SS             PIC 9(2).
010100     05  FILLER                   PIC X(06).
010200*
010300 01  WS-ERROR-AREA.
010400     05  WS-ERR-ENTITY-ID-ALPHA   PIC X(9)   VALUE SPACES.
010500     05  WS-ERR-MSG               PIC X(60)  VALUE SPACES.
010600     05  FILLER                   PIC X(09).
010700*
010800*****************************************************************
010900 LINKAGE SECTION.
011000*
011100 01  INVAUDIT-LINKAGE.
011200     05  LNK-ACTION                PIC X(8).
011300         88  LNK-ACT-WRITE-AUDIT    VALUE 'WRTAUDIT'.
011400         88  LNK-ACT-WRITE-HIST     VALUE 'WRTHISDT'.
011500         88  LNK-ACT-HIST-OPEN      VALUE 'HISTOPEN'.
011600         88  LNK-ACT-HIST-READ      VALUE 'HISTREAD'.
011700         88  LNK-ACT-HIST-CLOSE     VALUE 'HISTCLOS'.
011800         88  LNK-ACT-TERMINATE      VALUE 'TERM    '.
011900     05  LNK-RETURN-CODE            PIC X(2).
012000         88  LNK-RC-OK              VALUE '00'.
012100         88  LNK-RC-EOF             VALUE '10'.
012200         88  LNK-RC-FILE-ERROR      VALUE '99'.
012300*        --- AUDIT-LOG FIELDS (LNK-ACT-WRITE-AUDIT) ---
012400     05  LNK-AUD-ENTITY-ID          PIC 9(9).
012500     05  LNK-AUD-ACTION             PIC X(10).
012600     05  LNK-AUD-USER-ID            PIC 9(9).
012700     05  LNK-AUD-OLD-VALUE          PIC X(2000).
012800     05  LNK-AUD-NEW-VALUE          PIC X(2000).
012900     05  LNK-AUD-DETAIL             PIC X(200).
013000*        --- HISTORY FIELDS (LNK-ACT-WRITE-HIST, LNK-ACT-HIST-*) ---
013100     05  LNK-HIST-INV-ID            PIC 9(9).
013200     05  LNK-HIST-VERSION           PIC 9(9).
013300     05  LNK-HIST-FISCAL-FOLIO      PIC X(20).
013400     05  LNK-HIST-INVOICE-NUMBER    PIC X(20).
013500     05  LNK-HIST-INVOICE-DATA      PIC X(2000).
013600     05  LNK-HIST-CREATED-BY        PIC 9(9).
013700     05  LNK-HIST-CREATED-AT        PIC 9(14).
013800     05  LNK-HIST-CREATED-AT-R  REDEFINES  LNK-HIST-CREATED-AT.
013900         10  LNK-HIST-CCYY          PIC 9(4).
014000         10  LNK-HIST-MM            PIC 9(2).
014100         10  LNK-HIST-DD            PIC 9(2).
014200         10  LNK-HIST-HH            PIC 9(2).
014300         10  LNK-HIST-MI            PIC 9(2).
014400         10  LNK-HIST-SS            PIC 9(2).
014500     05  LNK-HIST-IS-REVERTED       PIC X(1).
014600*        --- FILTER FIELDS (LNK-ACT-HIST-OPEN, LNK-ACT-HIST-READ) ---
014700     05  LNK-FILTER-INV-ID          PIC 9(9).
014720     05  LNK-FILTER-INV-ID-R  REDEFINES  LNK-FILTER-INV-ID
014730                                PIC X(9).
014800     05  LNK-FILTER-VERSION         PIC 9(9).
014850     05  FILLER                     PIC X(04).
014900*
015000*****************************************************************
015100 PROCEDURE DIVISION USING INVAUDIT-LINKAGE.
015200*
015300 000-MAIN.
015400     MOVE 'INVAUDIT STARTED' TO WS-PROGRAM-STATUS.
015500     MOVE '00' TO LNK-RETURN-CODE.
015600     EVALUATE TRUE
015700         WHEN LNK-ACT-WRITE-AUDIT
015800             PERFORM 200-WRITE-AUDIT-ROW
015900         WHEN LNK-ACT-WRITE-HIST
016000             PERFORM 300-WRITE-HISTORY-ROW
016100         WHEN LNK-ACT-HIST-OPEN
016200             PERFORM 600-OPEN-HISTORY-INPUT
016300         WHEN LNK-ACT-HIST-READ
016400             PERFORM 620-READ-HISTORY-ROW
016500         WHEN LNK-ACT-HIST-CLOSE
016600             PERFORM 640-CLOSE-HISTORY-INPUT
016700         WHEN LNK-ACT-TERMINATE
016800             PERFORM 900-CLOSE-ALL-FILES
016900         WHEN OTHER
017000             MOVE '99' TO LNK-RETURN-CODE
017100     END-EVALUATE.
017200     MOVE 'INVAUDIT ENDED' TO WS-PROGRAM-STATUS.
017300     GOBACK.
017400*
017500 200-WRITE-AUDIT-ROW.
017600     MOVE 'WRITING AUDIT ROW' TO WS-PROGRAM-STATUS.
017700     IF NOT WS-AUDT-EXTEND-OPEN
017750         PERFORM 910-OPEN-AUDIT-EXTEND.
017800     IF LNK-RETURN-CODE NOT = '00'
017900         GO TO 200-EXIT.
018000     MOVE 'Invoice'           TO AUD-ENTITY-TYPE.
018100     MOVE LNK-AUD-ENTITY-ID   TO AUD-ENTITY-ID.
018200     MOVE LNK-AUD-ACTION      TO AUD-ACTION.
018300     MOVE LNK-AUD-USER-ID     TO AUD-USER-ID.
018400     MOVE LNK-AUD-OLD-VALUE   TO AUD-OLD-VALUE.
018500     MOVE LNK-AUD-NEW-VALUE   TO AUD-NEW-VALUE.
018600     MOVE LNK-AUD-DETAIL      TO AUD-DETAIL.
018700     WRITE AUDIT-LOG-RECORD.
018800     IF WS-AUDTFILE-STATUS NOT = '00'
018900         MOVE '99' TO LNK-RETURN-CODE
019000     ELSE
019100         ADD +1 TO WS-NUM-AUDT-WRITTEN.
019200 200-EXIT.
019300     EXIT.
019400*
019500 300-WRITE-HISTORY-ROW.
019600     MOVE 'WRITING HISTORY ROW' TO WS-PROGRAM-STATUS.
019700     IF WS-HIST-INPUT-OPEN
019800         PERFORM 640-CLOSE-HISTORY-INPUT.
019900     IF NOT WS-HIST-EXTEND-OPEN
020000         PERFORM 920-OPEN-HISTORY-EXTEND.
020100     IF LNK-RETURN-CODE NOT = '00'
020200         GO TO 300-EXIT.
020300     ADD +1 TO WS-NUM-HIST-WRITTEN.
020400     MOVE WS-NUM-HIST-WRITTEN TO HIST-ID.
020500     MOVE LNK-HIST-INV-ID         TO HIST-INV-ID.
020600     MOVE LNK-HIST-VERSION        TO HIST-VERSION.
020700     MOVE LNK-HIST-FISCAL-FOLIO   TO HIST-FISCAL-FOLIO.
020800     MOVE LNK-HIST-INVOICE-NUMBER TO HIST-INVOICE-NUMBER.
020900     MOVE LNK-HIST-INVOICE-DATA   TO HIST-INVOICE-DATA.
021000     MOVE LNK-HIST-CREATED-BY     TO HIST-CREATED-BY.
021100     MOVE LNK-HIST-CREATED-AT     TO HIST-CREATED-AT.
021200     MOVE 'N'                     TO HIST-IS-REVERTED.
021300     WRITE INVOICE-HISTORY-RECORD.
021400     IF WS-HISTFILE-STATUS NOT = '00'
021500         MOVE '99' TO LNK-RETURN-CODE.
021600 300-EXIT.
021700     EXIT.
021800*
021900 600-OPEN-HISTORY-INPUT.
022000     MOVE 'OPENING HISTORY FOR INQUIRY' TO WS-PROGRAM-STATUS.
022100     IF WS-HIST-EXTEND-OPEN
022200         CLOSE INVOICE-HISTORY-FILE
022300         MOVE 'N' TO WS-HIST-EXTEND-OPEN-SW.
022400     OPEN INPUT INVOICE-HISTORY-FILE.
022500     IF WS-HISTFILE-STATUS NOT = '00'
022600         MOVE '99' TO LNK-RETURN-CODE
022700         DISPLAY 'ERROR OPENING HISTFILE FOR INPUT. RC:'
022800                  WS-HISTFILE-STATUS
022900     ELSE
023000         MOVE 'Y' TO WS-HIST-INPUT-OPEN-SW
023100         MOVE 'N' TO WS-HIST-EOF-SW.
023200 600-EXIT.
023300     EXIT.
023400*
023500 620-READ-HISTORY-ROW.
023600     MOVE 'READING HISTORY ROW' TO WS-PROGRAM-STATUS.
023700     PERFORM 622-NEXT-MATCHING-ROW
023800         WITH TEST AFTER
023810         UNTIL WS-HIST-AT-EOF
024000            OR ((LNK-FILTER-INV-ID  = ZERO
024100                 OR HIST-INV-ID     = LNK-FILTER-INV-ID)
024200           AND  (LNK-FILTER-VERSION = ZERO
024300                 OR HIST-VERSION    = LNK-FILTER-VERSION)).
024400     IF WS-HIST-AT-EOF
024500         MOVE '10' TO LNK-RETURN-CODE
024600     ELSE
024700         ADD +1 TO WS-NUM-HIST-READ
024800         MOVE HIST-INV-ID         TO LNK-HIST-INV-ID
024900         MOVE HIST-VERSION        TO LNK-HIST-VERSION
025000         MOVE HIST-FISCAL-FOLIO   TO LNK-HIST-FISCAL-FOLIO
025100         MOVE HIST-INVOICE-NUMBER TO LNK-HIST-INVOICE-NUMBER
025200         MOVE HIST-INVOICE-DATA   TO LNK-HIST-INVOICE-DATA
025300         MOVE HIST-CREATED-BY     TO LNK-HIST-CREATED-BY
025400         MOVE HIST-CREATED-AT     TO LNK-HIST-CREATED-AT
025500         MOVE HIST-IS-REVERTED    TO LNK-HIST-IS-REVERTED.
025600 620-EXIT.
025700     EXIT.
025800*
025900 622-NEXT-MATCHING-ROW.
026000     READ INVOICE-HISTORY-FILE
026100         AT END MOVE 'Y' TO WS-HIST-EOF-SW.
026200 622-EXIT.
026300     EXIT.
026400*
026500 640-CLOSE-HISTORY-INPUT.
026600     MOVE 'CLOSING HISTORY INPUT' TO WS-PROGRAM-STATUS.
026700     IF WS-HIST-INPUT-OPEN
026800         CLOSE INVOICE-HISTORY-FILE
026900         MOVE 'N' TO WS-HIST-INPUT-OPEN-SW.
027000 640-EXIT.
027100     EXIT.
027200*
027300 900-CLOSE-ALL-FILES.
027400     MOVE 'CLOSING AUDIT/HISTORY FILES' TO WS-PROGRAM-STATUS.
027500     IF WS-HIST-INPUT-OPEN
027600         CLOSE INVOICE-HISTORY-FILE
027700         MOVE 'N' TO WS-HIST-INPUT-OPEN-SW.
027800     IF WS-HIST-EXTEND-OPEN
027900         CLOSE INVOICE-HISTORY-FILE
028000         MOVE 'N' TO WS-HIST-EXTEND-OPEN-SW.
028100     IF WS-AUDT-EXTEND-OPEN
028200         CLOSE AUDIT-LOG-FILE
028300         MOVE 'N' TO WS-AUDT-EXTEND-OPEN-SW.
028400 900-EXIT.
028500     EXIT.
028600*
028700 910-OPEN-AUDIT-EXTEND.
028800     OPEN EXTEND AUDIT-LOG-FILE.
028900     IF WS-AUDTFILE-STATUS = '05'
029000         OPEN OUTPUT AUDIT-LOG-FILE
029100         CLOSE AUDIT-LOG-FILE
029200         OPEN EXTEND AUDIT-LOG-FILE.
029300     IF WS-AUDTFILE-STATUS NOT = '00'
029400         MOVE '99' TO LNK-RETURN-CODE
029500         DISPLAY 'ERROR OPENING AUDTFILE EXTEND. RC:'
029600                  WS-AUDTFILE-STATUS
029700     ELSE
029800         MOVE 'Y' TO WS-AUDT-EXTEND-OPEN-SW.
029900 910-EXIT.
030000     EXIT.
030100*
030200 920-OPEN-HISTORY-EXTEND.
030300     OPEN EXTEND INVOICE-HISTORY-FILE.
030400     IF WS-HISTFILE-STATUS = '05'
030500         OPEN OUTPUT INVOICE-HISTORY-FILE
030600         CLOSE INVOICE-HISTORY-FILE
030700         OPEN EXTEND INVOICE-HISTORY-FILE.
030800     IF WS-HISTFILE-STATUS NOT = '00'
030900         MOVE '99' TO LNK-RETURN-CODE
031000         DISPLAY 'ERROR OPENING HISTFILE EXTEND. RC:'
031100                  WS-HISTFILE-STATUS
031200     ELSE
031300         MOVE 'Y' TO WS-HIST-EXTEND-OPEN-SW.
031400 920-EXIT.
031500     EXIT.
031600*
031700*  END OF PROGRAM INVAUDIT
