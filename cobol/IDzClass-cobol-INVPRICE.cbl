000100****************************************************************
000200* PROGRAM:  INVPRICE
000300*           Line-item pricing subroutine for the invoicing
000400*           batch suite.
000500*
000600* AUTHOR :  Doug Stout
000700*           Billing Systems Group
000800*
000900* INSTALLATION.  DATA CENTER.
001000* DATE-WRITTEN.  02/08/94.
001100* DATE-COMPILED.
001200* SECURITY.  NONE.
001300*
001400* Called once per line item by INVBATCH (paragraphs 240-BUILD-
001500* ITEMS and 330-REPLACE-ITEMS) to extend quantity times unit
001600* price into a line total.  The unit price arrives at three
001700* decimal places so a fractional unit cost (e.g. 12.345) is not
001800* lost before the extension is computed; INVBATCH rounds the
001900* accumulated subtotal to two decimals only when it posts the
002000* invoice header -- see the note on LNK-ITEM-TOTAL-PRICE below.
002100*****************************************************************
002200*    CHANGE LOG
002300*------------------------------------------------------------*
002400*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            CHANGE
002500*    02/08/94 D.STOUT         B9402-07    ORIGINAL SUBROUTINE     INV001
002600*    07/19/95 R.ALVAREZ       B9507-02    NEGATIVE QTY CHECK      INV002
002700*    05/21/97 M.OKONKWO       B9705-13    3-DECIMAL UNIT PRICE    INV003
002800*    11/03/98 T.HARGROVE      Y2K-0117    REVIEWED -- NO DATE     INV004
002900*                                         FIELDS IN THIS MODULE,
003000*                                         NO CHANGE REQUIRED
003100*    06/14/99 T.HARGROVE      B9906-08    EDITED-PRICE DISPLAY    INV005
003200*                                         FIELD FOR DUMP AID
003300*    01/09/01 R.ALVAREZ       B0101-14    RUNNING-TOTAL ADDED     INV006
003400*                                         FOR BATCH RECONCILE
003500*    03/03/03 D.STOUT         B0303-05    QTY UPPER BOUND RAISED  INV007
003600*                                         TO 99999 PER SALES REQ
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     INVPRICE.
004000 AUTHOR.         D-STOUT.
004100 INSTALLATION.   DATA-CENTER.
004200 DATE-WRITTEN.   02/08/94.
004300 DATE-COMPILED.
004400 SECURITY.       NONE.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-FIELDS.
005800     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
005900     05  WS-FIRST-TIME-SW         PIC X      VALUE 'Y'.
006000         88  WS-FIRST-TIME        VALUE 'Y'.
006100         88  WS-NOT-FIRST-TIME    VALUE 'N'.
006200     05  WS-LINE-COUNT            PIC S9(7)  COMP  VALUE +0.
006300     05  WS-RUNNING-TOTAL         PIC S9(9)V9(3) COMP-3 VALUE +0.
006400     05  FILLER                   PIC X(05).
006500*
006600 01  WS-EDITED-AREAS.
006700     05  WS-EDITED-PRICE          PIC $$$,$$$,$$9.999.
006800     05  WS-EDITED-PRICE-R  REDEFINES  WS-EDITED-PRICE
006900                                  PIC X(14).
007000     05  WS-EDITED-TOTAL          PIC $$,$$$,$$$,$$9.999.
007100     05  WS-EDITED-TOTAL-R  REDEFINES  WS-EDITED-TOTAL
007200                                  PIC X(17).
007300     05  FILLER                   PIC X(09).
007400*
007500*****************************************************************
007600 LINKAGE SECTION.
007700*
007800 01  INVPRICE-LINKAGE.
007900     05  LNK-ITEM-QUANTITY        PIC 9(5).
008000     05  LNK-ITEM-QUANTITY-R  REDEFINES  LNK-ITEM-QUANTITY
008100                                  PIC X(5).
008200     05  LNK-ITEM-UNIT-PRICE      PIC S9(7)V9(3) COMP-3.
008300     05  LNK-ITEM-TOTAL-PRICE     PIC S9(9)V9(3) COMP-3.
008400*        NOTE -- CARRIED AT 3 DECIMALS, UNROUNDED.  INVBATCH
008500*        SUMS THESE INTO INV-SUBTOTAL (2 DECIMALS) WITH ROUNDED
008600*        ON THE ACCUMULATING COMPUTE -- SEE INVBATCH 250.
008700     05  LNK-RETURN-CODE          PIC X(2).
008800         88  LNK-PRICE-OK         VALUE '00'.
008900         88  LNK-PRICE-NEG-QTY    VALUE '10'.
009000         88  LNK-PRICE-NEG-PRICE  VALUE '11'.
009050     05  FILLER                   PIC X(02).
009100*
009200*****************************************************************
009300 PROCEDURE DIVISION USING INVPRICE-LINKAGE.
009400*
009500 000-MAIN.
009600     MOVE 'INVPRICE STARTED' TO WS-PROGRAM-STATUS.
009700     MOVE '00'               TO LNK-RETURN-CODE.
009800     IF WS-FIRST-TIME-SW = 'Y'
009900         PERFORM 500-INIT-COUNTERS.
010000     PERFORM 100-EDIT-LINE-ITEM.
010100     IF LNK-PRICE-OK
010200         PERFORM 150-CALCULATE-ITEM-TOTAL.
010300     MOVE 'N' TO WS-FIRST-TIME-SW.
010400     MOVE 'INVPRICE ENDED' TO WS-PROGRAM-STATUS.
010500     GOBACK.
010600*
010700 100-EDIT-LINE-ITEM.
010800     MOVE 'EDITING LINE ITEM' TO WS-PROGRAM-STATUS.
010900     IF LNK-ITEM-QUANTITY-R < ZERO
011000         MOVE '10' TO LNK-RETURN-CODE
011100         GO TO 100-EXIT.
011200     IF LNK-ITEM-UNIT-PRICE < ZERO
011300         MOVE '11' TO LNK-RETURN-CODE.
011400 100-EXIT.
011500     EXIT.
011600*
011700 150-CALCULATE-ITEM-TOTAL.
011800     MOVE 'EXTENDING LINE ITEM' TO WS-PROGRAM-STATUS.
011900     ADD +1 TO WS-LINE-COUNT.
012000     COMPUTE LNK-ITEM-TOTAL-PRICE ROUNDED =
012100         LNK-ITEM-QUANTITY * LNK-ITEM-UNIT-PRICE
012200         ON SIZE ERROR
012300             MOVE '11' TO LNK-RETURN-CODE.
012400     ADD LNK-ITEM-TOTAL-PRICE TO WS-RUNNING-TOTAL.
012500     MOVE LNK-ITEM-UNIT-PRICE  TO WS-EDITED-PRICE.
012600     MOVE LNK-ITEM-TOTAL-PRICE TO WS-EDITED-TOTAL.
012700 150-EXIT.
012800     EXIT.
012900*
013000 500-INIT-COUNTERS.
013100     MOVE 'ZEROING COUNTERS' TO WS-PROGRAM-STATUS.
013200     MOVE +0 TO WS-LINE-COUNT.
013300     MOVE +0 TO WS-RUNNING-TOTAL.
013400 500-EXIT.
013500     EXIT.
013600*
013700*  END OF PROGRAM INVPRICE
