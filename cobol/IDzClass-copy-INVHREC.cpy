000100******************************************************************
000200*    INVHREC  --  INVOICE HEADER RECORD LAYOUT                   *
000300*    USED BY:  INVBATCH  (FD INVOICE-FILE, WS INVOICE-TABLE)     *
000400*                                                                *
000500*    ONE ROW PER INVOICE.  FIXED LENGTH 400, SEQUENTIAL FILE.    *
000600*    KEY FIELD INV-ID IS ASSIGNED IN ASCENDING SEQUENCE BY THE   *
000700*    BATCH DRIVER AND THE FILE IS KEPT IN INV-ID ORDER SO THE    *
000800*    IN-MEMORY TABLE CAN BE LOADED FOR SEARCH ALL.               *
000900*------------------------------------------------------------*
001000*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001100*    03/14/89 R.ALVAREZ       B8903-11    ORIGINAL LAYOUT        *
001200*    09/02/91 D.STOUT         B9109-04    ADDED INV-PDF-URL      *
001300*    06/19/96 M.OKONKWO       B9606-22    WIDENED CLIENT NAME    *
001400*    11/03/98 T.HARGROVE      Y2K-0117    CCYYMMDD DATE FIELDS   *
001500******************************************************************
001600 01  INVOICE-RECORD.
001700     05  INV-ID                        PIC 9(9).
001800     05  INV-FISCAL-FOLIO              PIC X(20).
001900     05  INV-NUMBER                    PIC X(20).
002000     05  INV-CLIENT-NAME               PIC X(60).
002100     05  INV-DATE                      PIC 9(8).
002200     05  INV-DATE-R  REDEFINES  INV-DATE.
002300         10  INV-DATE-CCYY             PIC 9(4).
002400         10  INV-DATE-MM               PIC 9(2).
002500         10  INV-DATE-DD               PIC 9(2).
002600     05  INV-DUE-DATE                  PIC 9(8).
002700     05  INV-DUE-DATE-R  REDEFINES  INV-DUE-DATE.
002800         10  INV-DUE-DATE-CCYY         PIC 9(4).
002900         10  INV-DUE-DATE-MM           PIC 9(2).
003000         10  INV-DUE-DATE-DD           PIC 9(2).
003100     05  INV-SUBTOTAL                  PIC S9(9)V99  COMP-3.
003200     05  INV-TAX-AMOUNT                PIC S9(9)V99  COMP-3.
003300     05  INV-TOTAL-AMOUNT              PIC S9(9)V99  COMP-3.
003400     05  INV-CURRENCY                  PIC X(3).
003500     05  INV-STATUS                    PIC X(9).
003600         88  INV-STATUS-DRAFT          VALUE 'DRAFT    '.
003700         88  INV-STATUS-ISSUED         VALUE 'ISSUED   '.
003800         88  INV-STATUS-PAID           VALUE 'PAID     '.
003900         88  INV-STATUS-CANCELLED      VALUE 'CANCELLED'.
004000     05  INV-PDF-URL                   PIC X(200).
004100     05  INV-CREATED-BY                PIC 9(9).
004200     05  INV-VERSION                   PIC 9(9).
004300     05  INV-ITEM-COUNT                PIC 9(4).
004400     05  INV-CREATED-AT                PIC 9(14).
004500     05  INV-UPDATED-AT                PIC 9(14).
004600     05  FILLER                        PIC X(15).
