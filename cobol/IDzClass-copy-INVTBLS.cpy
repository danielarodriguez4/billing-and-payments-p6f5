000100******************************************************************
000110*    INVTBLS  --  IN-MEMORY MASTER TABLES FOR INVBATCH           *
000120*                                                                *
000130*    THE TARGET RUNTIME HAS NO INDEXED/ISAM SUPPORT, SO ALL      *
000140*    "KEYED" ACCESS TO THE INVOICE/ITEM/SHIPMENT/LINK FILES IS   *
000150*    SUBSTITUTED WITH AN OCCURS TABLE LOADED AT 010-LOAD-MASTER- *
000160*    TABLES AND SEARCHED WITH SEARCH ALL.  THE MASTER FILES ARE  *
000170*    ALWAYS REWRITTEN IN ASCENDING KEY ORDER BY 900-REWRITE-     *
000180*    MASTER-FILES, SO A STRAIGHT SEQUENTIAL LOAD IS ALREADY      *
000190*    SORTED -- NEW ROWS CARRY A HIGHER GENERATED KEY AND ARE     *
000200*    APPENDED AT THE TABLE'S HIGH END, SO THE TABLE STAYS IN     *
000210*    ASCENDING ORDER WITHOUT A RELOAD-TIME SORT PASS.            *
000220*------------------------------------------------------------*
000230*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
000240*    03/14/89 R.ALVAREZ       B8903-11    ORIGINAL TABLES        *
000250*    02/08/94 D.STOUT         B9402-07    ADDED LINK-TABLE       *
000260******************************************************************
000270 01  INVOICE-TABLE.
000280     05  INV-TBL-COUNT                 PIC 9(5)  COMP.
000290     05  INV-TBL-ENTRY OCCURS 1000 TIMES
000300             ASCENDING KEY IS T-INV-ID
000310             INDEXED BY INV-IDX.
000320         10  T-INV-ID                  PIC 9(9).
000330         10  T-INV-FISCAL-FOLIO        PIC X(20).
000340         10  T-INV-NUMBER              PIC X(20).
000350         10  T-INV-CLIENT-NAME         PIC X(60).
000360         10  T-INV-DATE                PIC 9(8).
000370         10  T-INV-DUE-DATE            PIC 9(8).
000380         10  T-INV-SUBTOTAL            PIC S9(9)V99   COMP-3.
000390         10  T-INV-TAX-AMOUNT          PIC S9(9)V99   COMP-3.
000400         10  T-INV-TOTAL-AMOUNT        PIC S9(9)V99   COMP-3.
000410         10  T-INV-CURRENCY            PIC X(3).
000420         10  T-INV-STATUS              PIC X(9).
000430         10  T-INV-PDF-URL             PIC X(200).
000440         10  T-INV-CREATED-BY          PIC 9(9).
000450         10  T-INV-VERSION             PIC 9(9).
000460         10  T-INV-ITEM-COUNT          PIC 9(4).
000470         10  T-INV-CREATED-AT          PIC 9(14).
000480         10  T-INV-UPDATED-AT          PIC 9(14).
000490     05  FILLER                        PIC X(05).
000500
000510 01  ITEM-TABLE.
000520     05  ITM-TBL-COUNT                 PIC 9(5)  COMP.
000530     05  ITM-TBL-ENTRY OCCURS 4000 TIMES
000540             INDEXED BY ITM-IDX.
000550         10  T-ITEM-ID                 PIC 9(9).
000560         10  T-ITEM-INV-ID             PIC 9(9).
000570         10  T-ITEM-SHIPMENT-ID        PIC 9(9).
000580         10  T-ITEM-DESCRIPTION        PIC X(100).
000590         10  T-ITEM-QUANTITY           PIC 9(5).
000600         10  T-ITEM-UNIT-PRICE         PIC S9(7)V99   COMP-3.
000610         10  T-ITEM-TOTAL-PRICE        PIC S9(9)V9(3) COMP-3.
000620         10  T-ITEM-ACTIVE             PIC X(1).
000630             88  T-ITEM-IS-ACTIVE      VALUE 'Y'.
000640             88  T-ITEM-IS-DELETED     VALUE 'N'.
000650     05  FILLER                        PIC X(05).
000660
000670 01  SHIPMENT-TABLE.
000680     05  SHP-TBL-COUNT                 PIC 9(5)  COMP.
000690     05  SHP-TBL-ENTRY OCCURS 2000 TIMES
000700             ASCENDING KEY IS T-SHIP-ID
000710             INDEXED BY SHP-IDX.
000720         10  T-SHIP-ID                 PIC 9(9).
000730         10  T-SHIP-INVOICED-FLAG      PIC X(1).
000740             88  T-SHIP-ALREADY-INVOICED  VALUE 'Y'.
000750             88  T-SHIP-NOT-INVOICED      VALUE 'N'.
000760     05  FILLER                        PIC X(05).
000770
000780 01  LINK-TABLE.
000790     05  LNK-TBL-COUNT                 PIC 9(5)  COMP.
000800     05  LNK-TBL-ENTRY OCCURS 4000 TIMES
000810             INDEXED BY LNK-IDX.
000820         10  T-LINK-INV-ID             PIC 9(9).
000830         10  T-LINK-SHIP-ID            PIC 9(9).
000840         10  T-LINK-ACTIVE             PIC X(1).
000850             88  T-LINK-IS-ACTIVE       VALUE 'Y'.
000860             88  T-LINK-IS-DELETED      VALUE 'N'.
000870     05  FILLER                        PIC X(05).
000880
000890 01  TABLE-WORK-FIELDS.
000900     05  WS-HIGH-INV-ID                PIC 9(9)  VALUE ZERO.
000910     05  WS-HIGH-ITEM-ID               PIC 9(9)  VALUE ZERO.
000920     05  WS-HIGH-HIST-ID               PIC 9(9)  VALUE ZERO.
000930     05  FILLER                        PIC X(05).
