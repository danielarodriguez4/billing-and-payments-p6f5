000100******************************************************************
000200*    AUDTREC  --  AUDIT LOG RECORD LAYOUT                        *
000300*    USED BY:  INVAUDIT  (FD AUDIT-LOG-FILE)                     *
000400*                                                                *
000500*    ONE ROW PER SERVICE ACTION.  FIXED LENGTH 4260, APPEND      *
000600*    ONLY.  INDEPENDENT OF THE HISTORY SNAPSHOT -- CREATE        *
000700*    WRITES ONE OF THESE BUT NO HISTREC ROW.                     *
000800*------------------------------------------------------------*
000900*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001000*    09/02/91 D.STOUT         B9109-04    ORIGINAL LAYOUT        *
001100******************************************************************
001200 01  AUDIT-LOG-RECORD.
001300     05  AUD-ENTITY-TYPE               PIC X(30).
001400     05  AUD-ENTITY-ID                 PIC 9(9).
001500     05  AUD-ACTION                    PIC X(10).
001600         88  AUD-ACTION-CREATE         VALUE 'CREATE    '.
001700         88  AUD-ACTION-UPDATE         VALUE 'UPDATE    '.
001800         88  AUD-ACTION-ISSUE          VALUE 'ISSUE     '.
001900     05  AUD-USER-ID                   PIC 9(9).
002000     05  AUD-OLD-VALUE                 PIC X(2000).
002100     05  AUD-NEW-VALUE                 PIC X(2000).
002200     05  AUD-DETAIL                    PIC X(200).
002300     05  FILLER                        PIC X(02).
