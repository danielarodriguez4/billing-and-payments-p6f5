000100******************************************************************
000200*    SHPMREC  --  SHIPMENT REFERENCE RECORD LAYOUT               *
000300*    USED BY:  INVBATCH  (FD SHIPMENT-FILE, WS SHIP-TABLE)       *
000400*                                                                *
000500*    ONE ROW PER SHIPMENT.  FIXED LENGTH 20, SEQUENTIAL FILE.    *
000600*    SHIPMENT MASTER IS OWNED BY THE SHIPPING SUBSYSTEM; THIS    *
000700*    PROGRAM ONLY READS SHIP-ID AND FLIPS THE INVOICED FLAG.     *
000800*------------------------------------------------------------*
000900*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001000*    02/08/94 D.STOUT         B9402-07    ORIGINAL LAYOUT        *
001100******************************************************************
001200 01  SHIPMENT-RECORD.
001300     05  SHIP-ID                       PIC 9(9).
001400     05  SHIP-INVOICED-FLAG            PIC X(1).
001500         88  SHIP-ALREADY-INVOICED     VALUE 'Y'.
001600         88  SHIP-NOT-INVOICED         VALUE 'N'.
001700     05  FILLER                        PIC X(10).
