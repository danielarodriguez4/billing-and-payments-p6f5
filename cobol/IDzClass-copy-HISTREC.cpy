000100******************************************************************
000200*    HISTREC  --  INVOICE HISTORY SNAPSHOT RECORD LAYOUT         *
000300*    USED BY:  INVAUDIT  (FD INVOICE-HISTORY-FILE)               *
000400*                                                                *
000500*    ONE ROW PER LIFECYCLE SNAPSHOT (CREATE DOES NOT SNAPSHOT -- *
000600*    ONLY UPDATE AND ISSUE DO).  FIXED LENGTH 2100, APPEND ONLY. *
000700*    LOGICAL KEY (HIST-INV-ID, HIST-VERSION).                    *
000800*------------------------------------------------------------*
000900*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001000*    09/02/91 D.STOUT         B9109-04    ORIGINAL LAYOUT        *
001100*    11/03/98 T.HARGROVE      Y2K-0117    14-DIGIT TIMESTAMP     *
001200*    04/27/00 M.OKONKWO       B0004-19    ADDED IS-REVERTED FLAG *
001300******************************************************************
001400 01  INVOICE-HISTORY-RECORD.
001500     05  HIST-ID                       PIC 9(9).
001600     05  HIST-INV-ID                   PIC 9(9).
001700     05  HIST-VERSION                  PIC 9(9).
001800     05  HIST-FISCAL-FOLIO             PIC X(20).
001900     05  HIST-INVOICE-NUMBER           PIC X(20).
002000     05  HIST-INVOICE-DATA             PIC X(2000).
002100     05  HIST-CREATED-BY               PIC 9(9).
002200     05  HIST-CREATED-AT               PIC 9(14).
002300     05  HIST-IS-REVERTED              PIC X(1).
002400         88  HIST-REVERTED             VALUE 'Y'.
002500         88  HIST-NOT-REVERTED         VALUE 'N'.
002600     05  FILLER                        PIC X(09).
