000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    INVBATCH.
000120 AUTHOR.        R-ALVAREZ.
000130 INSTALLATION.  DATA-CENTER.
000140 DATE-WRITTEN.  03/14/89.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170
000180******************************************************************
000190*  MAIN BATCH DRIVER FOR THE INVOICING SUBSYSTEM.  INVBATCH READS *
000200*  A DECK OF TRANSACTION CARDS (CREATE/UPDATE/ISSUE/INQUIRE),      *
000210*  APPLIES EACH ONE AGAINST THE IN-MEMORY INVOICE/ITEM/SHIPMENT/   *
000220*  LINK TABLES LOADED FROM THE MASTER FILES, CALLS INVPRICE TO     *
000230*  EXTEND LINE ITEMS AND INVAUDIT TO LOG EVERY ACTION, SORTS THE   *
000240*  PROCESSED TRANSACTIONS BY CODE FOR THE PRINTED REPORT, AND      *
000250*  REWRITES THE MASTER FILES AT END OF JOB.  ALL ERROR CONDITIONS  *
000260*  ARE DISPLAYED TO SYSOUT.                                       *
000270******************************************************************
000280*    CHANGE LOG
000290*------------------------------------------------------------*
000300*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            CHANGE
000310*    03/14/89 R.ALVAREZ       B8903-11    ORIGINAL PROGRAM        INV101
000320*                                         (CREATE ACTION ONLY)
000330*    09/02/91 D.STOUT         B9109-04    ADDED AUDIT LOG CALL    INV102
000340*                                         VIA NEW INVAUDIT MODULE
000350*    02/08/94 D.STOUT         B9402-07    ADDED UPDATE ACTION,    INV103
000360*                                         SHIPMENT LINKAGE TABLE
000370*    07/19/95 R.ALVAREZ       B9507-02    ADDED ISSUE ACTION,     INV104
000380*                                         CAN-BE-ISSUED CHECK
000390*    06/19/96 M.OKONKWO       B9606-22    OPTIMISTIC LOCKING      INV105
000400*                                         (TRAN-VERSION CHECK)
000410*    05/21/97 M.OKONKWO       B9705-13    3-DECIMAL LINE PRICING  INV106
000420*                                         VIA NEW INVPRICE MODULE
000430*    11/03/98 T.HARGROVE      Y2K-0117    CCYYMMDD DATE FIELDS    INV107
000440*                                         THROUGHOUT, RUN-DATE
000450*                                         ACCEPT WIDENED TO 8
000460*    04/27/00 M.OKONKWO       B0004-19    ADDED INQUIRE ACTION    INV108
000470*                                         (ID/STATUS/ALL/HISTORY/
000480*                                         VERSION SUB-CODES)
000490*    02/14/02 R.ALVAREZ       B0202-09    FILE-STATUS CHECKS ON   INV109
000500*                                         EVERY OPEN/CLOSE
000510*    08/05/03 D.STOUT         B0305-11    TERM CALL TO INVAUDIT   INV110
000520*                                         AT END OF JOB
000530*    01/09/04 R.ALVAREZ       B0401-06    WIDENED CLIENT NAME ON  INV111
000540*                                         DETAIL LINE, TIGHTENED
000550*                                         CAN-BE-EDITED MESSAGE
000560*    02/19/26 K.FARRELL       B2602-03    CAN-BE-ISSUED NOW ALSO  INV112
000570*                                         CHECKS SUBTOTAL > 0 AND
000580*                                         CLIENT-NAME NOT BLANK;
000590*                                         CREATE/UPDATE ABORT THE
000600*                                         WHOLE TRANSACTION ON A
000610*                                         BAD SHIPMENT LINK (ITEMS
000620*                                         AND AUDIT NO LONGER RUN
000630*                                         AFTER A LINK FAILURE);
000640*                                         INQUIRE-BY-STATUS SCAN
000650*                                         NOW RUNS NEWEST-FIRST
000660*    02/19/26 K.FARRELL       B2602-04    WS-SHIP-SUB/WS-ITEM-SUB INV113
000670*                                         REPLACE WS-IP-RETURN-
000680*                                         CODE AS THE SHIP/ITEM
000690*                                         ARRAY SUBSCRIPTS (WAS AN
000700*                                         ALPHA RETURN-CODE FIELD
000710*                                         INVPRICE CLOBBERED EACH
000720*                                         CALL, BREAKING MULTI-ITEM
000730*                                         INVOICES); ISSUE NOW
000740*                                         RESTAMPS VIA NEW 326
000750*                                         INSTEAD OF 325 SO ISSUE
000760*                                         NO LONGER BUMPS VERSION
000770*    08/10/26 K.FARRELL       B2608-01    INQUIRE-BY-STATUS/-ALL  INV114
000780*                                         NOW RELEASE ONE SORT-
000790*                                         WORK ROW PER MATCHING/
000800*                                         EXISTING INVOICE (WAS
000810*                                         ONE REPRESENTATIVE ROW
000820*                                         PER CARD); HISTORY/
000830*                                         VERSION INQUIRY NOW SETS
000840*                                         A REAL RESULT MESSAGE OFF
000850*                                         THE MATCHED ROW INSTEAD
000860*                                         OF LEAVING RC/MESSAGE AT
000870*                                         THE 214 DEFAULTS, WITH A
000880*                                         SOFT "VERSION NOT FOUND"
000890*                                         RESULT WHEN A VERSION-
000900*                                         FILTERED LOOKUP MISSES
000910******************************************************************
000920 ENVIRONMENT DIVISION.
000930
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER.   IBM-390.
000960 OBJECT-COMPUTER.   IBM-390.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM.
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020
001030     SELECT INVOICE-FILE          ASSIGN TO INVFILE
001040             FILE STATUS  IS  WS-INVFILE-STATUS.
001050     SELECT INVOICE-ITEM-FILE     ASSIGN TO ITEMFILE
001060             FILE STATUS  IS  WS-ITEMFILE-STATUS.
001070     SELECT SHIPMENT-FILE         ASSIGN TO SHIPFILE
001080             FILE STATUS  IS  WS-SHIPFILE-STATUS.
001090     SELECT INVOICE-SHIPMENT-FILE ASSIGN TO LINKFILE
001100             FILE STATUS  IS  WS-LINKFILE-STATUS.
001110     SELECT TRANSACTION-FILE      ASSIGN TO TRANFILE
001120             FILE STATUS  IS  WS-TRANFILE-STATUS.
001130     SELECT TRAN-SORT-FILE        ASSIGN TO SORTWK1.
001140     SELECT REPORT-FILE           ASSIGN TO RPTFILE
001150             FILE STATUS  IS  WS-RPTFILE-STATUS.
001160
001170******************************************************************
001180 DATA DIVISION.
001190
001200 FILE SECTION.
001210
001220 FD  INVOICE-FILE
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD.
001250 COPY INVHREC.
001260
001270 FD  INVOICE-ITEM-FILE
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD.
001300 COPY INVIREC.
001310
001320 FD  SHIPMENT-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD.
001350 COPY SHPMREC.
001360
001370 FD  INVOICE-SHIPMENT-FILE
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD.
001400 COPY LNKSREC.
001410
001420 FD  TRANSACTION-FILE
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD.
001450 COPY TRANREC.
001460
001470 FD  REPORT-FILE
001480     RECORDING MODE IS F
001490     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 132 CHARACTERS.
001510
001520 01  REPORT-RECORD                    PIC X(132).
001530
001540 SD  TRAN-SORT-FILE
001550*    08/10/26 K.FARRELL     B2608-01    RECORD WIDENED 125 TO 135
001560*                                       TO GO WITH TRAN-ERROR-MSG
001570*                                       -SRT-WK'S 30-TO-40 WIDEN
001580*                                       BELOW (HISTORY/VERSION
001590*                                       RESULT MESSAGES RUN LONGER
001600     RECORD CONTAINS 135 CHARACTERS
001610     DATA RECORD IS TRAN-SORT-WORK.
001620
001630 01  TRAN-SORT-WORK.
001640     05  TRAN-CODE-SRT-WK             PIC X(7).
001650     05  TRAN-SEQ-SRT-WK               PIC 9(5).
001660     05  TRAN-INV-ID-SRT-WK            PIC 9(9).
001670     05  TRAN-INV-NUMBER-SRT-WK        PIC X(20).
001680     05  TRAN-CLIENT-SRT-WK            PIC X(20).
001690     05  TRAN-STATUS-SRT-WK            PIC X(9).
001700     05  TRAN-RESULT-SRT-WK            PIC X(2).
001710     05  TRAN-SUBTOTAL-SRT-WK          PIC S9(9)V99 COMP-3.
001720     05  TRAN-TAX-SRT-WK               PIC S9(9)V99 COMP-3.
001730     05  TRAN-TOTAL-AMT-SRT-WK         PIC S9(9)V99 COMP-3.
001740     05  TRAN-ERROR-MSG-SRT-WK         PIC X(40).
001750     05  FILLER                        PIC X(05).
001760
001770******************************************************************
001780 WORKING-STORAGE SECTION.
001790
001800 01  PROGRAM-INDICATOR-SWITCHES.
001810     05  WS-EOF-TRAN-SW                PIC X(3)  VALUE 'NO '.
001820         88  EOF-TRAN                            VALUE 'YES'.
001830     05  WS-EOF-SRT-OUTPUT-SW          PIC X(3)  VALUE 'NO '.
001840         88  EOF-SRT-OUTPUT                      VALUE 'YES'.
001850     05  WS-TRAN-OK-SW                 PIC X(3)  VALUE 'YES'.
001860         88  TRAN-OK                             VALUE 'YES'.
001870         88  TRAN-NOT-OK                         VALUE 'NO '.
001880     05  WS-INVOICE-FOUND-SW           PIC X(3)  VALUE SPACES.
001890         88  INVOICE-FOUND                       VALUE 'YES'.
001900         88  INVOICE-NOT-FOUND                   VALUE 'NO '.
001910     05  WS-SHIPMENT-FOUND-SW          PIC X(3)  VALUE SPACES.
001920         88  SHIPMENT-FOUND                      VALUE 'YES'.
001930         88  SHIPMENT-NOT-FOUND                  VALUE 'NO '.
001940     05  WS-LINK-FOUND-SW              PIC X(3)  VALUE SPACES.
001950         88  LINK-FOUND                          VALUE 'YES'.
001960         88  LINK-NOT-FOUND                      VALUE 'NO '.
001970*    08/10/26 K.FARRELL     B2608-01    WS-ALREADY-RELEASED-SW
001980*                                       LETS 524/526 RELEASE ONE
001990*                                       SORT-WORK ROW PER MATCH
002000*                                       THEMSELVES -- 205 SKIPS
002010*                                       ITS OWN AUTOMATIC RELEASE
002020A                                       WHEN THIS SWITCH IS SET.
002030     05  WS-ALREADY-RELEASED-SW        PIC X(3)  VALUE 'NO '.
002040         88  ALREADY-RELEASED                    VALUE 'YES'.
002050         88  NOT-YET-RELEASED                     VALUE 'NO '.
002060*    08/10/26 K.FARRELL     B2608-01    WS-HIST-FOUND-SW FLAGS
002070*                                       WHETHER 528 EVER MATCHED
002080*                                       A HISTORY ROW SO A
002090*                                       VERSION-FILTERED INQUIRE
002100*                                       WITH NO MATCH CAN RETURN
002110*                                       THE SOFT "VERSION NOT
002120*                                       FOUND" RESULT.
002130     05  WS-HIST-FOUND-SW              PIC X(3)  VALUE 'NO '.
002140         88  HIST-ROW-FOUND                      VALUE 'YES'.
002150         88  NO-HIST-ROW-FOUND                    VALUE 'NO '.
002160     05  FILLER                        PIC X(05).
002170
002180 01  WS-REPORT-CONTROLS.
002190     05  WS-PAGE-COUNT                 PIC S9(3) COMP  VALUE ZERO.
002200     05  WS-LINES-PER-PAGE             PIC S9(2) COMP  VALUE +45.
002210     05  WS-LINES-USED                 PIC S9(2) COMP  VALUE +46.
002220     05  WS-LINE-SPACING               PIC S9(1) COMP  VALUE ZERO.
002230     05  FILLER                        PIC X(05).
002240
002250 01  WS-BREAK-CONTROLS.
002260     05  WS-PREVIOUS-TRAN-CODE         PIC X(7)  VALUE SPACES.
002270     05  FILLER                        PIC X(05).
002280
002290 COPY INVTBLS.
002300
002310 01  WS-ACCUMULATORS.
002320*  FOR PROGRAM RECORD TRACKING
002330     05  WS-TRAN-SEQ                   PIC S9(5) COMP  VALUE ZERO.
002340     05  WS-READ-CTR                   PIC S9(5) COMP  VALUE ZERO.
002350     05  WS-REL-CTR                    PIC S9(5) COMP  VALUE ZERO.
002360     05  WS-RETR-CTR                   PIC S9(5) COMP  VALUE ZERO.
002370     05  WS-CREATE-CTR                 PIC S9(5) COMP  VALUE ZERO.
002380     05  WS-UPDATE-CTR                 PIC S9(5) COMP  VALUE ZERO.
002390     05  WS-ISSUE-CTR                  PIC S9(5) COMP  VALUE ZERO.
002400     05  WS-INQUIRE-CTR                PIC S9(5) COMP  VALUE ZERO.
002410     05  WS-ERROR-CTR                  PIC S9(5) COMP  VALUE ZERO.
002420*
002430*  FOR TRANSACTION-TYPE TOTALS
002440     05  WS-TYPE-COUNT-TL              PIC S9(5) COMP  VALUE ZERO.
002450     05  WS-TYPE-AMOUNT-TL             PIC S9(9)V99 COMP-3 VALUE ZERO.
002460*
002470*  FOR REPORT GRAND TOTALS
002480     05  WS-GRAND-COUNT-GTL            PIC S9(7) COMP  VALUE ZERO.
002490     05  WS-GRAND-AMOUNT-GTL           PIC S9(9)V99 COMP-3 VALUE ZERO.
002500     05  FILLER                        PIC X(05).
002510
002520     05  WS-SUCCESS-CTR                PIC S9(5) COMP  VALUE ZERO.
002530     05  WS-MATCH-COUNT                PIC S9(5) COMP  VALUE ZERO.
002540*    02/19/26 K.FARRELL     B2602-04    WS-IP-RETURN-CODE IS
002550*                                       INVPRICE'S PIC X(2) RETURN
002560*                                       CODE -- NOT A VALID
002570*                                       VARYING/SUBSCRIPT ITEM, AND
002580*                                       INVPRICE OVERWRITES IT ON
002590*                                       EVERY CALL.  THESE TWO TAKE
002600*                                       OVER THE TRAN-SHIP-IDS /
002610*                                       TRAN-ITEM-DETAIL SCANS.
002620     05  WS-SHIP-SUB                   PIC S9(5) COMP  VALUE ZERO.
002630     05  WS-ITEM-SUB                   PIC S9(5) COMP  VALUE ZERO.
002640     05  FILLER                        PIC X(05).
002650
002660 01  WS-TRAN-RESULT-AREA.
002670     05  WS-TRAN-RESULT-CODE           PIC X(2)  VALUE '00'.
002680*    08/10/26 K.FARRELL     B2608-01    WIDENED 30 TO 40 -- THE
002690*                                       HISTORY/VERSION SUCCESS
002700*                                       MESSAGES RUN TO 38 BYTES.
002710     05  WS-TRAN-ERROR-MSG             PIC X(40) VALUE SPACES.
002720     05  WS-CURRENT-INV-ID             PIC 9(9)  VALUE ZERO.
002730     05  WS-CURRENT-SHIP-ID            PIC 9(9)  VALUE ZERO.
002740     05  WS-CURRENT-NUMBER             PIC X(20) VALUE SPACES.
002750     05  WS-CURRENT-STATUS             PIC X(9)  VALUE SPACES.
002760     05  WS-CURRENT-SUBTOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
002770     05  WS-CURRENT-TAX                PIC S9(9)V99 COMP-3 VALUE ZERO.
002780     05  WS-CURRENT-TOTAL              PIC S9(9)V99 COMP-3 VALUE ZERO.
002790     05  WS-CURRENT-TOTAL-R  REDEFINES  WS-CURRENT-TOTAL
002800                                        PIC X(06).
002810     05  FILLER                        PIC X(05).
002820
002830 01  WS-DATE-TIME-NOW.
002840     05  WS-RUN-DATE                   PIC 9(8)  VALUE ZERO.
002850     05  WS-RUN-DATE-R  REDEFINES  WS-RUN-DATE.
002860         10  WS-RUN-CCYY               PIC 9(4).
002870         10  WS-RUN-MM                 PIC 9(2).
002880         10  WS-RUN-DD                 PIC 9(2).
002890     05  WS-RUN-TIME                   PIC 9(6)  VALUE ZERO.
002900     05  WS-RUN-TIMESTAMP              PIC 9(14) VALUE ZERO.
002910     05  WS-RUN-TIMESTAMP-R  REDEFINES  WS-RUN-TIMESTAMP.
002920         10  WS-RUN-TS-CCYY            PIC 9(4).
002930         10  WS-RUN-TS-MM              PIC 9(2).
002940         10  WS-RUN-TS-DD              PIC 9(2).
002950         10  WS-RUN-TS-HH              PIC 9(2).
002960         10  WS-RUN-TS-MIN             PIC 9(2).
002970         10  WS-RUN-TS-SEC             PIC 9(2).
002980     05  FILLER                        PIC X(06).
002990
003000*****************************************************************
003010*  PARAMETER AREAS FOR THE TWO CALLED SUBPROGRAMS
003020*****************************************************************
003030 01  INVPRICE-PARMS.
003040     05  WS-IP-ITEM-QUANTITY           PIC 9(5).
003050     05  WS-IP-ITEM-UNIT-PRICE         PIC S9(7)V9(3) COMP-3.
003060     05  WS-IP-ITEM-TOTAL-PRICE        PIC S9(9)V9(3) COMP-3.
003070     05  WS-IP-RETURN-CODE             PIC X(2).
003080     05  FILLER                        PIC X(05).
003090
003100 01  INVAUDIT-PARMS.
003110     05  WS-IA-ACTION                  PIC X(8).
003120         88  WS-IA-WRITE-AUDIT         VALUE 'WRTAUDIT'.
003130         88  WS-IA-WRITE-HIST          VALUE 'WRTHISDT'.
003140         88  WS-IA-HIST-OPEN           VALUE 'HISTOPEN'.
003150         88  WS-IA-HIST-READ           VALUE 'HISTREAD'.
003160         88  WS-IA-HIST-CLOSE          VALUE 'HISTCLOS'.
003170         88  WS-IA-TERMINATE           VALUE 'TERM    '.
003180     05  WS-IA-RETURN-CODE             PIC X(2).
003190     05  WS-IA-AUD-ENTITY-ID           PIC 9(9).
003200     05  WS-IA-AUD-ACTION              PIC X(10).
003210     05  WS-IA-AUD-USER-ID             PIC 9(9).
003220     05  WS-IA-AUD-OLD-VALUE           PIC X(2000).
003230     05  WS-IA-AUD-NEW-VALUE           PIC X(2000).
003240     05  WS-IA-AUD-DETAIL              PIC X(200).
003250     05  WS-IA-HIST-INV-ID             PIC 9(9).
003260     05  WS-IA-HIST-VERSION            PIC 9(9).
003270     05  WS-IA-HIST-FISCAL-FOLIO       PIC X(20).
003280     05  WS-IA-HIST-INVOICE-NUMBER     PIC X(20).
003290     05  WS-IA-HIST-INVOICE-DATA       PIC X(2000).
003300     05  WS-IA-HIST-CREATED-BY         PIC 9(9).
003310     05  WS-IA-HIST-CREATED-AT         PIC 9(14).
003320     05  WS-IA-HIST-IS-REVERTED        PIC X(1).
003330     05  WS-IA-FILTER-INV-ID           PIC 9(9).
003340     05  WS-IA-FILTER-VERSION          PIC 9(9).
003350     05  FILLER                        PIC X(05).
003360
003370* PROGRAM REPORT LINES.
003380
003390 01  HL-HEADER-1.
003400     05  FILLER            PIC X(1)   VALUE SPACES.
003410     05  FILLER            PIC X(15)  VALUE 'REPORT NO 40012'.
003420     05  FILLER            PIC X(20)  VALUE SPACES.
003430     05  FILLER            PIC X(27)
003440                  VALUE 'INVOICE PROCESSING REPORT '.
003450     05  RPT-DATE          PIC 9999/99/99.
003460     05  FILLER            PIC X(29)  VALUE SPACES.
003470     05  FILLER            PIC X(5)   VALUE 'PAGE '.
003480     05  RPT-PAGE-NO       PIC ZZZ.
003490     05  FILLER            PIC X(12)  VALUE SPACES.
003500
003510 01  HL-HEADER-2.
003520     05  FILLER            PIC X(2)   VALUE SPACES.
003530     05  FILLER            PIC X(7)   VALUE 'TRAN   '.
003540     05  FILLER            PIC X(1)   VALUE SPACES.
003550     05  FILLER            PIC X(9)   VALUE 'INV-ID   '.
003560     05  FILLER            PIC X(1)   VALUE SPACES.
003570     05  FILLER            PIC X(15)  VALUE 'NUMBER         '.
003580     05  FILLER            PIC X(1)   VALUE SPACES.
003590     05  FILLER            PIC X(15)  VALUE 'CLIENT NAME    '.
003600     05  FILLER            PIC X(1)   VALUE SPACES.
003610     05  FILLER            PIC X(9)   VALUE 'STATUS   '.
003620     05  FILLER            PIC X(1)   VALUE SPACES.
003630     05  FILLER            PIC X(13)  VALUE '    SUBTOTAL '.
003640     05  FILLER            PIC X(1)   VALUE SPACES.
003650     05  FILLER            PIC X(13)  VALUE '         TAX '.
003660     05  FILLER            PIC X(1)   VALUE SPACES.
003670     05  FILLER            PIC X(13)  VALUE '       TOTAL '.
003680     05  FILLER            PIC X(1)   VALUE SPACES.
003690     05  FILLER            PIC X(2)   VALUE 'RC'.
003700     05  FILLER            PIC X(1)   VALUE SPACES.
003710     05  FILLER            PIC X(20)  VALUE 'ERROR MESSAGE       '.
003720     05  FILLER            PIC X(5)   VALUE SPACES.
003730
003740 01  HL-HEADER-3.
003750     05  FILLER            PIC X(2)   VALUE SPACES.
003760     05  FILLER            PIC X(7)   VALUE ALL '-'.
003770     05  FILLER            PIC X(1)   VALUE SPACES.
003780     05  FILLER            PIC X(9)   VALUE ALL '-'.
003790     05  FILLER            PIC X(1)   VALUE SPACES.
003800     05  FILLER            PIC X(15)  VALUE ALL '-'.
003810     05  FILLER            PIC X(1)   VALUE SPACES.
003820     05  FILLER            PIC X(15)  VALUE ALL '-'.
003830     05  FILLER            PIC X(1)   VALUE SPACES.
003840     05  FILLER            PIC X(9)   VALUE ALL '-'.
003850     05  FILLER            PIC X(1)   VALUE SPACES.
003860     05  FILLER            PIC X(13)  VALUE ALL '-'.
003870     05  FILLER            PIC X(1)   VALUE SPACES.
003880     05  FILLER            PIC X(13)  VALUE ALL '-'.
003890     05  FILLER            PIC X(1)   VALUE SPACES.
003900     05  FILLER            PIC X(13)  VALUE ALL '-'.
003910     05  FILLER            PIC X(1)   VALUE SPACES.
003920     05  FILLER            PIC X(2)   VALUE ALL '-'.
003930     05  FILLER            PIC X(1)   VALUE SPACES.
003940     05  FILLER            PIC X(20)  VALUE ALL '-'.
003950     05  FILLER            PIC X(5)   VALUE SPACES.
003960
003970 01  DL-DETAIL.
003980     05  FILLER            PIC X(2)   VALUE SPACES.
003990     05  TRAN-CODE-DL      PIC X(7).
004000     05  FILLER            PIC X(1)   VALUE SPACES.
004010     05  INV-ID-DL         PIC 9(9).
004020     05  FILLER            PIC X(1)   VALUE SPACES.
004030     05  NUMBER-DL         PIC X(15).
004040     05  FILLER            PIC X(1)   VALUE SPACES.
004050     05  CLIENT-NAME-DL    PIC X(15).
004060     05  FILLER            PIC X(1)   VALUE SPACES.
004070     05  STATUS-DL         PIC X(9).
004080     05  FILLER            PIC X(1)   VALUE SPACES.
004090     05  SUBTOTAL-DL       PIC Z,ZZZ,ZZ9.99-.
004100     05  FILLER            PIC X(1)   VALUE SPACES.
004110     05  TAX-DL            PIC Z,ZZZ,ZZ9.99-.
004120     05  FILLER            PIC X(1)   VALUE SPACES.
004130     05  TOTAL-AMT-DL      PIC Z,ZZZ,ZZ9.99-.
004140     05  FILLER            PIC X(1)   VALUE SPACES.
004150     05  RESULT-CODE-DL    PIC X(2).
004160     05  FILLER            PIC X(1)   VALUE SPACES.
004170     05  ERROR-MSG-DL      PIC X(20).
004180     05  FILLER            PIC X(5)   VALUE SPACES.
004190
004200 01  TL-TYPE-TOTAL.
004210     05  FILLER            PIC X(3)   VALUE SPACES.
004220     05  FILLER            PIC X(16)
004230                  VALUE 'TOTALS FOR TYPE '.
004240     05  TRAN-CODE-TL      PIC X(7).
004250     05  FILLER            PIC X(8)   VALUE SPACES.
004260     05  FILLER            PIC X(8)   VALUE 'COUNT:  '.
004270     05  TYPE-COUNT-TL     PIC ZZ,ZZ9.
004280     05  FILLER            PIC X(4)   VALUE SPACES.
004290     05  FILLER            PIC X(8)   VALUE 'AMOUNT: '.
004300     05  TYPE-AMOUNT-TL    PIC Z,ZZZ,ZZ9.99-.
004310     05  FILLER            PIC X(35)  VALUE SPACES.
004320
004330 01  GTL-REPORT-TOTALS.
004340     05  FILLER            PIC X(3)   VALUE SPACES.
004350     05  FILLER            PIC X(15)
004360                  VALUE 'GRAND TOTALS   '.
004370     05  FILLER            PIC X(2)   VALUE SPACES.
004380     05  FILLER            PIC X(6)   VALUE 'READ: '.
004390     05  GRAND-READ-GTL    PIC ZZ,ZZ9.
004400     05  FILLER            PIC X(2)   VALUE SPACES.
004410     05  FILLER            PIC X(5)   VALUE 'OK:  '.
004420     05  GRAND-OK-GTL      PIC ZZ,ZZ9.
004430     05  FILLER            PIC X(2)   VALUE SPACES.
004440     05  FILLER            PIC X(5)   VALUE 'ERR: '.
004450     05  GRAND-ERR-GTL     PIC ZZ,ZZ9.
004460     05  FILLER            PIC X(2)   VALUE SPACES.
004470     05  FILLER            PIC X(8)   VALUE 'AMOUNT: '.
004480     05  GRAND-AMOUNT-GTL  PIC Z,ZZZ,ZZ9.99-.
004490     05  FILLER            PIC X(51)  VALUE SPACES.
004500
004510 01  ERROR-MESSAGE-EL     PIC X(132).
004520
004530 01  ERROR-RECORD-EL.
004540     05  TRAN-SEQ-EL       PIC 9(5).
004550     05  FILLER            PIC X(4)   VALUE SPACES.
004560     05  TRAN-CODE-EL      PIC X(7).
004570     05  FILLER            PIC X(4)   VALUE SPACES.
004580     05  TRAN-INV-ID-EL    PIC 9(9).
004590     05  FILLER            PIC X(99).
004600
004610 01  DISPLAY-LINE.
004620     05  DISP-MESSAGE      PIC X(45).
004630     05  DISP-VALUE        PIC ZZZ9.
004640
004650******************************************************************
004660 PROCEDURE DIVISION.
004670
004680 000-MAINLINE SECTION.
004690
004700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
004710     ACCEPT WS-RUN-TIME FROM TIME.
004720     PERFORM 010-LOAD-MASTER-TABLES THRU 010-EXIT.
004730     OPEN INPUT  TRANSACTION-FILE
004740          OUTPUT REPORT-FILE.
004750     IF WS-TRANFILE-STATUS NOT = '00'
004760        DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'
004770                WS-TRANFILE-STATUS
004780        MOVE 16 TO RETURN-CODE
004790        GOBACK.
004800     SORT TRAN-SORT-FILE
004810          ON ASCENDING KEY TRAN-CODE-SRT-WK
004820                           TRAN-SEQ-SRT-WK
004830          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
004840          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
004850     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
004860     MOVE 'TERM    ' TO WS-IA-ACTION.
004870     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
004880     PERFORM 960-REWRITE-MASTER-FILES THRU 960-EXIT.
004890     CLOSE TRANSACTION-FILE
004900           REPORT-FILE.
004910     MOVE ZERO TO RETURN-CODE.
004920     GOBACK.
004930
004940******************************************************************
004950*  010 SERIES -- LOAD THE FOUR MASTER TABLES AT START OF RUN
004960******************************************************************
004970 010-LOAD-MASTER-TABLES.
004980
004990     PERFORM 012-LOAD-INVOICE-TABLE  THRU 012-EXIT.
005000     PERFORM 014-LOAD-ITEM-TABLE     THRU 014-EXIT.
005010     PERFORM 016-LOAD-SHIPMENT-TABLE THRU 016-EXIT.
005020     PERFORM 018-LOAD-LINK-TABLE     THRU 018-EXIT.
005030
005040 010-EXIT.
005050     EXIT.
005060
005070 012-LOAD-INVOICE-TABLE.
005080
005090     MOVE ZERO TO INV-TBL-COUNT, WS-HIGH-INV-ID.
005100     OPEN INPUT INVOICE-FILE.
005110     IF WS-INVFILE-STATUS NOT = '00' AND NOT = '05'
005120        DISPLAY 'ERROR OPENING INVOICE-FILE. RC:' WS-INVFILE-STATUS
005130        MOVE 16 TO RETURN-CODE
005140        GOBACK.
005150     IF WS-INVFILE-STATUS = '05'
005160        GO TO 012-EXIT.
005170     PERFORM 013-LOAD-ONE-INVOICE-ROW THRU 013-EXIT
005180        UNTIL WS-INVFILE-STATUS = '10'.
005190     CLOSE INVOICE-FILE.
005200
005210 012-EXIT.
005220     EXIT.
005230
005240 013-LOAD-ONE-INVOICE-ROW.
005250
005260     READ INVOICE-FILE
005270        AT END MOVE '10' TO WS-INVFILE-STATUS
005280     END-READ.
005290     IF WS-INVFILE-STATUS NOT = '10'
005300        ADD +1 TO INV-TBL-COUNT
005310        SET INV-IDX TO INV-TBL-COUNT
005320        MOVE INV-ID             TO T-INV-ID (INV-IDX)
005330        MOVE INV-FISCAL-FOLIO   TO T-INV-FISCAL-FOLIO (INV-IDX)
005340        MOVE INV-NUMBER         TO T-INV-NUMBER (INV-IDX)
005350        MOVE INV-CLIENT-NAME    TO T-INV-CLIENT-NAME (INV-IDX)
005360        MOVE INV-DATE           TO T-INV-DATE (INV-IDX)
005370        MOVE INV-DUE-DATE       TO T-INV-DUE-DATE (INV-IDX)
005380        MOVE INV-SUBTOTAL       TO T-INV-SUBTOTAL (INV-IDX)
005390        MOVE INV-TAX-AMOUNT     TO T-INV-TAX-AMOUNT (INV-IDX)
005400        MOVE INV-TOTAL-AMOUNT   TO T-INV-TOTAL-AMOUNT (INV-IDX)
005410        MOVE INV-CURRENCY       TO T-INV-CURRENCY (INV-IDX)
005420        MOVE INV-STATUS         TO T-INV-STATUS (INV-IDX)
005430        MOVE INV-PDF-URL        TO T-INV-PDF-URL (INV-IDX)
005440        MOVE INV-CREATED-BY     TO T-INV-CREATED-BY (INV-IDX)
005450        MOVE INV-VERSION        TO T-INV-VERSION (INV-IDX)
005460        MOVE INV-ITEM-COUNT     TO T-INV-ITEM-COUNT (INV-IDX)
005470        MOVE INV-CREATED-AT     TO T-INV-CREATED-AT (INV-IDX)
005480        MOVE INV-UPDATED-AT     TO T-INV-UPDATED-AT (INV-IDX)
005490        IF INV-ID > WS-HIGH-INV-ID
005500           MOVE INV-ID TO WS-HIGH-INV-ID
005510        END-IF
005520     END-IF.
005530
005540 013-EXIT.
005550     EXIT.
005560
005570 014-LOAD-ITEM-TABLE.
005580
005590     MOVE ZERO TO ITM-TBL-COUNT, WS-HIGH-ITEM-ID.
005600     OPEN INPUT INVOICE-ITEM-FILE.
005610     IF WS-ITEMFILE-STATUS NOT = '00' AND NOT = '05'
005620        DISPLAY 'ERROR OPENING ITEM-FILE. RC:' WS-ITEMFILE-STATUS
005630        MOVE 16 TO RETURN-CODE
005640        GOBACK.
005650     IF WS-ITEMFILE-STATUS = '05'
005660        GO TO 014-EXIT.
005670     PERFORM 015-LOAD-ONE-ITEM-ROW THRU 015-EXIT
005680        UNTIL WS-ITEMFILE-STATUS = '10'.
005690     CLOSE INVOICE-ITEM-FILE.
005700
005710 014-EXIT.
005720     EXIT.
005730
005740 015-LOAD-ONE-ITEM-ROW.
005750
005760     READ INVOICE-ITEM-FILE
005770        AT END MOVE '10' TO WS-ITEMFILE-STATUS
005780     END-READ.
005790     IF WS-ITEMFILE-STATUS NOT = '10'
005800        ADD +1 TO ITM-TBL-COUNT
005810        SET ITM-IDX TO ITM-TBL-COUNT
005820        MOVE ITEM-ID            TO T-ITEM-ID (ITM-IDX)
005830        MOVE ITEM-INV-ID        TO T-ITEM-INV-ID (ITM-IDX)
005840        MOVE ITEM-SHIPMENT-ID   TO T-ITEM-SHIPMENT-ID (ITM-IDX)
005850        MOVE ITEM-DESCRIPTION   TO T-ITEM-DESCRIPTION (ITM-IDX)
005860        MOVE ITEM-QUANTITY      TO T-ITEM-QUANTITY (ITM-IDX)
005870        MOVE ITEM-UNIT-PRICE    TO T-ITEM-UNIT-PRICE (ITM-IDX)
005880        MOVE ITEM-TOTAL-PRICE   TO T-ITEM-TOTAL-PRICE (ITM-IDX)
005890        MOVE 'Y'                TO T-ITEM-ACTIVE (ITM-IDX)
005900        IF ITEM-ID > WS-HIGH-ITEM-ID
005910           MOVE ITEM-ID TO WS-HIGH-ITEM-ID
005920        END-IF
005930     END-IF.
005940
005950 015-EXIT.
005960     EXIT.
005970
005980 016-LOAD-SHIPMENT-TABLE.
005990
006000     MOVE ZERO TO SHP-TBL-COUNT.
006010     OPEN INPUT SHIPMENT-FILE.
006020     IF WS-SHIPFILE-STATUS NOT = '00' AND NOT = '05'
006030        DISPLAY 'ERROR OPENING SHIPMENT-FILE. RC:' WS-SHIPFILE-STATUS
006040        MOVE 16 TO RETURN-CODE
006050        GOBACK.
006060     IF WS-SHIPFILE-STATUS = '05'
006070        GO TO 016-EXIT.
006080     PERFORM 017-LOAD-ONE-SHIPMENT-ROW THRU 017-EXIT
006090        UNTIL WS-SHIPFILE-STATUS = '10'.
006100     CLOSE SHIPMENT-FILE.
006110
006120 016-EXIT.
006130     EXIT.
006140
006150 017-LOAD-ONE-SHIPMENT-ROW.
006160
006170     READ SHIPMENT-FILE
006180        AT END MOVE '10' TO WS-SHIPFILE-STATUS
006190     END-READ.
006200     IF WS-SHIPFILE-STATUS NOT = '10'
006210        ADD +1 TO SHP-TBL-COUNT
006220        SET SHP-IDX TO SHP-TBL-COUNT
006230        MOVE SHIP-ID            TO T-SHIP-ID (SHP-IDX)
006240        MOVE SHIP-INVOICED-FLAG TO T-SHIP-INVOICED-FLAG (SHP-IDX)
006250     END-IF.
006260
006270 017-EXIT.
006280     EXIT.
006290
006300 018-LOAD-LINK-TABLE.
006310
006320     MOVE ZERO TO LNK-TBL-COUNT.
006330     OPEN INPUT INVOICE-SHIPMENT-FILE.
006340     IF WS-LINKFILE-STATUS NOT = '00' AND NOT = '05'
006350        DISPLAY 'ERROR OPENING LINK-FILE. RC:' WS-LINKFILE-STATUS
006360        MOVE 16 TO RETURN-CODE
006370        GOBACK.
006380     IF WS-LINKFILE-STATUS = '05'
006390        GO TO 018-EXIT.
006400     PERFORM 019-LOAD-ONE-LINK-ROW THRU 019-EXIT
006410        UNTIL WS-LINKFILE-STATUS = '10'.
006420     CLOSE INVOICE-SHIPMENT-FILE.
006430
006440 018-EXIT.
006450     EXIT.
006460
006470 019-LOAD-ONE-LINK-ROW.
006480
006490     READ INVOICE-SHIPMENT-FILE
006500        AT END MOVE '10' TO WS-LINKFILE-STATUS
006510     END-READ.
006520     IF WS-LINKFILE-STATUS NOT = '10'
006530        ADD +1 TO LNK-TBL-COUNT
006540        SET LNK-IDX TO LNK-TBL-COUNT
006550        MOVE LINK-INV-ID        TO T-LINK-INV-ID (LNK-IDX)
006560        MOVE LINK-SHIP-ID       TO T-LINK-SHIP-ID (LNK-IDX)
006570        MOVE 'Y'                TO T-LINK-ACTIVE (LNK-IDX)
006580     END-IF.
006590
006600 019-EXIT.
006610     EXIT.
006620******************************************************************
006630*  200 SERIES -- SORT INPUT PROCEDURE.  READS THE TRANSACTION
006640*  DECK, APPLIES EACH TRANSACTION, RELEASES ONE SORT-WORK ROW
006650*  PER TRANSACTION FOR THE REPORT PHASE.
006660******************************************************************
006670 200-SRT-INPUT-PROCD SECTION.
006680
006690     MOVE 'NO ' TO WS-EOF-TRAN-SW.
006700     PERFORM 800-READ-TRAN-FILE THRU 800-EXIT.
006710     PERFORM 205-PRSS-TRAN-RECORD THRU 205-EXIT
006720        UNTIL EOF-TRAN.
006730
006740 200-EXIT.
006750     EXIT.
006760
006770 205-PRSS-TRAN-RECORD.
006780
006790     ADD +1 TO WS-TRAN-SEQ.
006800     PERFORM 214-CK-TRAN-DATA THRU 214-EXIT.
006810     IF TRAN-OK
006820        EVALUATE TRUE
006830           WHEN TRAN-IS-CREATE
006840              PERFORM 210-CREATE-DRAFT-INVOICE THRU 210-EXIT
006850           WHEN TRAN-IS-UPDATE
006860              PERFORM 320-UPDATE-DRAFT-INVOICE THRU 320-EXIT
006870           WHEN TRAN-IS-ISSUE
006880              PERFORM 420-ISSUE-INVOICE THRU 420-EXIT
006890           WHEN TRAN-IS-INQUIRE
006900              PERFORM 520-INQUIRE-INVOICE THRU 520-EXIT
006910        END-EVALUATE
006920     END-IF.
006930*    08/10/26 K.FARRELL     B2608-01    BY-STATUS/ALL INQUIRIES
006940*                                       NOW RELEASE ONE ROW PER
006950*                                       MATCHING INVOICE
006960*                                       THEMSELVES (SEE 523/527)
006970*                                       -- SKIP THE SINGLE
006980*                                       AUTOMATIC RELEASE BELOW
006990*                                       WHEN THEY ALREADY HAVE.
007000     IF NOT-YET-RELEASED
007010        PERFORM 850-FORMAT-RELEASE THRU 850-EXIT
007020     END-IF.
007030     PERFORM 800-READ-TRAN-FILE THRU 800-EXIT.
007040
007050 205-EXIT.
007060     EXIT.
007070
007080 214-CK-TRAN-DATA.
007090
007100     MOVE 'YES' TO WS-TRAN-OK-SW.
007110     MOVE '00'  TO WS-TRAN-RESULT-CODE.
007120     MOVE SPACES TO WS-TRAN-ERROR-MSG.
007130*    08/10/26 K.FARRELL     B2608-01    RESET THE SELF-RELEASE
007140*                                       SWITCH EVERY CARD SO A
007150*                                       PRIOR BY-STATUS/ALL
007160*                                       INQUIRY DOESN'T SUPPRESS
007170*                                       THIS CARD'S OWN RELEASE.
007180     MOVE 'NO ' TO WS-ALREADY-RELEASED-SW.
007190     MOVE TRAN-INV-ID   TO WS-CURRENT-INV-ID.
007200     MOVE SPACES        TO WS-CURRENT-NUMBER, WS-CURRENT-STATUS.
007210     MOVE ZERO          TO WS-CURRENT-SUBTOTAL, WS-CURRENT-TAX,
007220                           WS-CURRENT-TOTAL.
007230     IF NOT TRAN-IS-CREATE AND NOT TRAN-IS-UPDATE
007240            AND NOT TRAN-IS-ISSUE AND NOT TRAN-IS-INQUIRE
007250        MOVE 'NO ' TO WS-TRAN-OK-SW
007260        MOVE '90'  TO WS-TRAN-RESULT-CODE
007270        MOVE 'INVALID TRANSACTION CODE' TO WS-TRAN-ERROR-MSG
007280        MOVE '** ERROR **  INVALID TRANSACTION CODE'
007290              TO ERROR-MESSAGE-EL
007300        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
007310     END-IF.
007320     IF TRAN-OK AND TRAN-IS-CREATE AND TRAN-ITEM-COUNT > 20
007330        MOVE 'NO ' TO WS-TRAN-OK-SW
007340        MOVE '91'  TO WS-TRAN-RESULT-CODE
007350        MOVE 'TOO MANY LINE ITEMS ON CARD' TO WS-TRAN-ERROR-MSG
007360        MOVE '** ERROR **  TOO MANY LINE ITEMS ON CARD'
007370              TO ERROR-MESSAGE-EL
007380        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
007390     END-IF.
007400
007410 214-EXIT.
007420     EXIT.
007430
007440 218-SEARCH-INVOICE.
007450
007460     MOVE SPACES TO WS-INVOICE-FOUND-SW.
007470     SET INV-IDX TO 1.
007480     SEARCH ALL INV-TBL-ENTRY
007490        AT END
007500           MOVE 'NO ' TO WS-INVOICE-FOUND-SW
007510        WHEN T-INV-ID (INV-IDX) = WS-CURRENT-INV-ID
007520           MOVE 'YES' TO WS-INVOICE-FOUND-SW.
007530
007540 218-EXIT.
007550     EXIT.
007560
007570 219-LOAD-CURRENT-FROM-TABLE.
007580
007590     MOVE T-INV-NUMBER      (INV-IDX) TO WS-CURRENT-NUMBER.
007600     MOVE T-INV-STATUS      (INV-IDX) TO WS-CURRENT-STATUS.
007610     MOVE T-INV-SUBTOTAL    (INV-IDX) TO WS-CURRENT-SUBTOTAL.
007620     MOVE T-INV-TAX-AMOUNT  (INV-IDX) TO WS-CURRENT-TAX.
007630     MOVE T-INV-TOTAL-AMOUNT (INV-IDX) TO WS-CURRENT-TOTAL.
007640
007650 219-EXIT.
007660     EXIT.
007670
007680 220-SEARCH-SHIPMENT.
007690
007700     MOVE SPACES TO WS-SHIPMENT-FOUND-SW.
007710     SET SHP-IDX TO 1.
007720     SEARCH ALL SHP-TBL-ENTRY
007730        AT END
007740           MOVE 'NO ' TO WS-SHIPMENT-FOUND-SW
007750        WHEN T-SHIP-ID (SHP-IDX) = WS-CURRENT-SHIP-ID
007760           MOVE 'YES' TO WS-SHIPMENT-FOUND-SW.
007770
007780 220-EXIT.
007790     EXIT.
007800
007810 222-SEARCH-LINK.
007820
007830     MOVE SPACES TO WS-LINK-FOUND-SW.
007840     SET LNK-IDX TO 1.
007850     PERFORM 224-SCAN-LINK-ENTRY
007860        WITH TEST AFTER
007870        UNTIL LNK-IDX > LNK-TBL-COUNT
007880           OR LINK-FOUND.
007890
007900 222-EXIT.
007910     EXIT.
007920
007930 224-SCAN-LINK-ENTRY.
007940
007950     IF T-LINK-SHIP-ID (LNK-IDX) = WS-CURRENT-SHIP-ID
007960            AND T-LINK-IS-ACTIVE (LNK-IDX)
007970        MOVE 'YES' TO WS-LINK-FOUND-SW
007980     ELSE
007990        SET LNK-IDX UP BY 1
008000     END-IF.
008010
008020 224-EXIT.
008030     EXIT.
008040
008050******************************************************************
008060*  210 SERIES -- CREATE-DRAFT-INVOICE
008070******************************************************************
008080 210-CREATE-DRAFT-INVOICE.
008090
008100     ADD +1 TO INV-TBL-COUNT.
008110     SET INV-IDX TO INV-TBL-COUNT.
008120     ADD +1 TO WS-HIGH-INV-ID.
008130     MOVE WS-HIGH-INV-ID TO T-INV-ID (INV-IDX), WS-CURRENT-INV-ID.
008140     PERFORM 212-DEFAULT-INVOICE-HEADER THRU 212-EXIT.
008150     PERFORM 230-LINK-SHIPMENTS THRU 230-EXIT.
008160*    02/19/26 K.FARRELL     B2602-03    A BAD SHIPMENT LINK MUST
008170*                                       ABORT THE WHOLE CREATE --
008180*                                       ITEMS/AUDIT NEVER RUN
008190     IF TRAN-NOT-OK
008200        GO TO 210-EXIT.
008210     PERFORM 240-BUILD-ITEMS THRU 240-EXIT.
008220     PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT.
008230     PERFORM 290-WRITE-AUDIT THRU 290-EXIT.
008240     ADD +1 TO WS-CREATE-CTR.
008250
008260 210-EXIT.
008270     EXIT.
008280
008290 212-DEFAULT-INVOICE-HEADER.
008300
008310     MOVE SPACES            TO T-INV-FISCAL-FOLIO (INV-IDX).
008320     MOVE SPACES            TO T-INV-NUMBER (INV-IDX).
008330     MOVE TRAN-CLIENT-NAME  TO T-INV-CLIENT-NAME (INV-IDX).
008340     IF TRAN-INV-DATE = ZERO
008350        MOVE WS-RUN-DATE    TO T-INV-DATE (INV-IDX)
008360     ELSE
008370        MOVE TRAN-INV-DATE  TO T-INV-DATE (INV-IDX)
008380     END-IF.
008390     MOVE TRAN-DUE-DATE     TO T-INV-DUE-DATE (INV-IDX).
008400     MOVE ZERO              TO T-INV-SUBTOTAL (INV-IDX).
008410     MOVE TRAN-TAX-AMOUNT   TO T-INV-TAX-AMOUNT (INV-IDX).
008420     MOVE ZERO              TO T-INV-TOTAL-AMOUNT (INV-IDX).
008430     IF TRAN-CURRENCY = SPACES
008440        MOVE 'USD'          TO T-INV-CURRENCY (INV-IDX)
008450     ELSE
008460        MOVE TRAN-CURRENCY  TO T-INV-CURRENCY (INV-IDX)
008470     END-IF.
008480     MOVE 'DRAFT    '       TO T-INV-STATUS (INV-IDX).
008490     MOVE SPACES            TO T-INV-PDF-URL (INV-IDX).
008500     MOVE TRAN-USER-ID      TO T-INV-CREATED-BY (INV-IDX).
008510     MOVE 1                 TO T-INV-VERSION (INV-IDX).
008520     MOVE ZERO              TO T-INV-ITEM-COUNT (INV-IDX).
008530     MOVE WS-RUN-TIMESTAMP  TO T-INV-CREATED-AT (INV-IDX).
008540     MOVE WS-RUN-TIMESTAMP  TO T-INV-UPDATED-AT (INV-IDX).
008550
008560 212-EXIT.
008570     EXIT.
008580
008590******************************************************************
008600*  230 SERIES -- LINK-SHIPMENTS (SHARED BY CREATE AND UPDATE)
008610******************************************************************
008620 230-LINK-SHIPMENTS.
008630*    02/19/26 K.FARRELL     B2602-04    WS-SHIP-SUB NOW DRIVES
008640*                                       THIS SCAN (WAS WRONGLY
008650*                                       REUSING THE INVPRICE
008660*                                       RETURN-CODE FIELD)
008670
008680     MOVE 1 TO WS-SHIP-SUB.
008690     IF TRAN-SHIP-COUNT > 0
008700        PERFORM 232-VALIDATE-SHIPMENT THRU 232-EXIT
008710           VARYING WS-SHIP-SUB FROM 1 BY 1
008720           UNTIL WS-SHIP-SUB > TRAN-SHIP-COUNT
008730     END-IF.
008740
008750 230-EXIT.
008760     EXIT.
008770
008780 232-VALIDATE-SHIPMENT.
008790
008800     MOVE TRAN-SHIP-IDS (WS-SHIP-SUB) TO WS-CURRENT-SHIP-ID.
008810     PERFORM 220-SEARCH-SHIPMENT THRU 220-EXIT.
008820     IF SHIPMENT-NOT-FOUND
008830        MOVE 'NO ' TO WS-TRAN-OK-SW
008840        MOVE '92'  TO WS-TRAN-RESULT-CODE
008850        MOVE 'SHIPMENT NOT FOUND' TO WS-TRAN-ERROR-MSG
008860     ELSE
008870        PERFORM 222-SEARCH-LINK THRU 222-EXIT
008880        IF LINK-FOUND OR T-SHIP-ALREADY-INVOICED (SHP-IDX)
008890           MOVE 'NO ' TO WS-TRAN-OK-SW
008900           MOVE '93'  TO WS-TRAN-RESULT-CODE
008910           MOVE 'SHIPMENT ALREADY INVOICED' TO WS-TRAN-ERROR-MSG
008920        ELSE
008930           ADD +1 TO LNK-TBL-COUNT
008940           SET LNK-IDX TO LNK-TBL-COUNT
008950           MOVE T-INV-ID (INV-IDX)   TO T-LINK-INV-ID (LNK-IDX)
008960           MOVE WS-CURRENT-SHIP-ID   TO T-LINK-SHIP-ID (LNK-IDX)
008970           MOVE 'Y'                  TO T-LINK-ACTIVE (LNK-IDX)
008980           MOVE 'Y' TO T-SHIP-INVOICED-FLAG (SHP-IDX)
008990        END-IF
009000     END-IF.
009010
009020 232-EXIT.
009030     EXIT.
009040
009050******************************************************************
009060*  240 SERIES -- BUILD-ITEMS / REPLACE-ITEMS (SHARED)
009070******************************************************************
009080 240-BUILD-ITEMS.
009090*    02/19/26 K.FARRELL     B2602-04    WS-ITEM-SUB NOW DRIVES
009100*                                       THIS SCAN (WAS WRONGLY
009110*                                       REUSING THE INVPRICE
009120*                                       RETURN-CODE FIELD, WHICH
009130*                                       242 CLOBBERS ON EVERY CALL)
009140
009150     MOVE ZERO TO T-INV-SUBTOTAL (INV-IDX).
009160     IF TRAN-ITEM-COUNT > 0
009170        PERFORM 242-BUILD-ONE-ITEM THRU 242-EXIT
009180           VARYING WS-ITEM-SUB FROM 1 BY 1
009190           UNTIL WS-ITEM-SUB > TRAN-ITEM-COUNT
009200     END-IF.
009210     PERFORM 250-ACCUMULATE-SUBTOTAL THRU 250-EXIT.
009220
009230 240-EXIT.
009240     EXIT.
009250
009260 242-BUILD-ONE-ITEM.
009270
009280     ADD +1 TO ITM-TBL-COUNT.
009290     SET ITM-IDX TO ITM-TBL-COUNT.
009300     ADD +1 TO WS-HIGH-ITEM-ID.
009310     MOVE WS-HIGH-ITEM-ID TO T-ITEM-ID (ITM-IDX).
009320     MOVE T-INV-ID (INV-IDX) TO T-ITEM-INV-ID (ITM-IDX).
009330     MOVE TRAN-ITEM-SHIPMENT-ID (WS-ITEM-SUB)
009340                          TO T-ITEM-SHIPMENT-ID (ITM-IDX).
009350     MOVE TRAN-ITEM-DESCRIPTION (WS-ITEM-SUB)
009360                          TO T-ITEM-DESCRIPTION (ITM-IDX).
009370     MOVE TRAN-ITEM-QUANTITY (WS-ITEM-SUB)
009380                          TO T-ITEM-QUANTITY (ITM-IDX), WS-IP-ITEM-QUANTITY.
009390     MOVE TRAN-ITEM-UNIT-PRICE (WS-ITEM-SUB)
009400                          TO WS-IP-ITEM-UNIT-PRICE.
009410     CALL 'INVPRICE' USING INVPRICE-PARMS.
009420     MOVE WS-IP-ITEM-UNIT-PRICE  TO T-ITEM-UNIT-PRICE (ITM-IDX).
009430     MOVE WS-IP-ITEM-TOTAL-PRICE TO T-ITEM-TOTAL-PRICE (ITM-IDX).
009440     MOVE 'Y'                    TO T-ITEM-ACTIVE (ITM-IDX).
009450     ADD +1 TO T-INV-ITEM-COUNT (INV-IDX).
009460
009470 242-EXIT.
009480     EXIT.
009490
009500 250-ACCUMULATE-SUBTOTAL.
009510
009520     MOVE ZERO TO T-INV-SUBTOTAL (INV-IDX).
009530     IF T-INV-ITEM-COUNT (INV-IDX) > 0
009540        PERFORM 252-ADD-ONE-ITEM-TOTAL THRU 252-EXIT
009550           VARYING ITM-IDX FROM 1 BY 1
009560           UNTIL ITM-IDX > ITM-TBL-COUNT
009570     END-IF.
009580     COMPUTE T-INV-TOTAL-AMOUNT (INV-IDX) ROUNDED =
009590             T-INV-SUBTOTAL (INV-IDX) + T-INV-TAX-AMOUNT (INV-IDX).
009600
009610 250-EXIT.
009620     EXIT.
009630
009640 252-ADD-ONE-ITEM-TOTAL.
009650
009660     IF T-ITEM-INV-ID (ITM-IDX) = T-INV-ID (INV-IDX)
009670            AND T-ITEM-IS-ACTIVE (ITM-IDX)
009680        ADD T-ITEM-TOTAL-PRICE (ITM-IDX) ROUNDED
009690               TO T-INV-SUBTOTAL (INV-IDX)
009700     END-IF.
009710
009720 252-EXIT.
009730     EXIT.
009740
009750******************************************************************
009760*  290 SERIES -- WRITE-AUDIT (CREATE ACTION ONLY -- NO HISTORY)
009770******************************************************************
009780 290-WRITE-AUDIT.
009790
009800     MOVE 'WRTAUDIT'           TO WS-IA-ACTION.
009810     MOVE T-INV-ID (INV-IDX)   TO WS-IA-AUD-ENTITY-ID.
009820     MOVE 'CREATE    '         TO WS-IA-AUD-ACTION.
009830     MOVE TRAN-USER-ID         TO WS-IA-AUD-USER-ID.
009840     MOVE SPACES               TO WS-IA-AUD-OLD-VALUE.
009850     PERFORM 292-BUILD-NEW-VALUE-SNAPSHOT THRU 292-EXIT.
009860     MOVE 'INVOICE CREATED IN DRAFT STATUS' TO WS-IA-AUD-DETAIL.
009870     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
009880     IF WS-IA-RETURN-CODE NOT = '00'
009890        MOVE '99' TO WS-TRAN-RESULT-CODE
009900        MOVE 'AUDIT LOG WRITE FAILED' TO WS-TRAN-ERROR-MSG
009910     END-IF.
009920
009930 290-EXIT.
009940     EXIT.
009950
009960 292-BUILD-NEW-VALUE-SNAPSHOT.
009970
009980     MOVE SPACES TO WS-IA-AUD-NEW-VALUE.
009990     STRING 'INV-ID='     T-INV-ID (INV-IDX)
010000            ' STATUS='    T-INV-STATUS (INV-IDX)
010010            ' TOTAL='     T-INV-TOTAL-AMOUNT (INV-IDX)
010020            ' VERSION='   T-INV-VERSION (INV-IDX)
010030        DELIMITED BY SIZE INTO WS-IA-AUD-NEW-VALUE.
010040
010050 292-EXIT.
010060     EXIT.
010070
010080******************************************************************
010090*  310 SERIES -- EDIT-GATING CHECKS SHARED BY UPDATE/ISSUE
010100******************************************************************
010110 310-CHECK-CAN-BE-EDITED.
010120
010130     IF NOT T-INV-STATUS (INV-IDX) = 'DRAFT    '
010140        MOVE 'NO ' TO WS-TRAN-OK-SW
010150        MOVE '94'  TO WS-TRAN-RESULT-CODE
010160        MOVE 'INVOICE NOT IN DRAFT STATUS' TO WS-TRAN-ERROR-MSG
010170     END-IF.
010180
010190 310-EXIT.
010200     EXIT.
010210
010220 315-CHECK-VERSION.
010230
010240     IF TRAN-VERSION NOT = T-INV-VERSION (INV-IDX)
010250        MOVE 'NO ' TO WS-TRAN-OK-SW
010260        MOVE '95'  TO WS-TRAN-RESULT-CODE
010270        MOVE 'VERSION CONFLICT -- STALE DATA' TO WS-TRAN-ERROR-MSG
010280     END-IF.
010290
010300 315-EXIT.
010310     EXIT.
010320
010330******************************************************************
010340*  320 SERIES -- UPDATE-DRAFT-INVOICE
010350******************************************************************
010360 320-UPDATE-DRAFT-INVOICE.
010370
010380     MOVE TRAN-INV-ID TO WS-CURRENT-INV-ID.
010390     PERFORM 218-SEARCH-INVOICE THRU 218-EXIT.
010400     IF INVOICE-NOT-FOUND
010410        MOVE 'NO ' TO WS-TRAN-OK-SW
010420        MOVE '96'  TO WS-TRAN-RESULT-CODE
010430        MOVE 'INVOICE NOT FOUND' TO WS-TRAN-ERROR-MSG
010440        GO TO 320-EXIT.
010450     PERFORM 310-CHECK-CAN-BE-EDITED THRU 310-EXIT.
010460     IF TRAN-NOT-OK
010470        GO TO 320-EXIT.
010480     PERFORM 315-CHECK-VERSION THRU 315-EXIT.
010490     IF TRAN-NOT-OK
010500        GO TO 320-EXIT.
010510     PERFORM 294-SAVE-OLD-VALUE-SNAPSHOT THRU 294-EXIT.
010520     MOVE TRAN-CLIENT-NAME  TO T-INV-CLIENT-NAME (INV-IDX).
010530     IF TRAN-INV-DATE NOT = ZERO
010540        MOVE TRAN-INV-DATE  TO T-INV-DATE (INV-IDX)
010550     END-IF.
010560     MOVE TRAN-DUE-DATE     TO T-INV-DUE-DATE (INV-IDX).
010570     MOVE TRAN-TAX-AMOUNT   TO T-INV-TAX-AMOUNT (INV-IDX).
010580     IF TRAN-CURRENCY NOT = SPACES
010590        MOVE TRAN-CURRENCY  TO T-INV-CURRENCY (INV-IDX)
010600     END-IF.
010610*    02/19/26 K.FARRELL     B2602-03    LINK-SHIPMENTS MOVED
010620*                                       AHEAD OF REPLACE-ITEMS
010630*                                       AND NOW ABORTS THE WHOLE
010640*                                       UPDATE ON A BAD SHIP-ID --
010650*                                       ITEMS NEVER GOT TOUCHED
010660     PERFORM 230-LINK-SHIPMENTS THRU 230-EXIT.
010670     IF TRAN-NOT-OK
010680        GO TO 320-EXIT.
010690     PERFORM 330-REPLACE-ITEMS THRU 330-EXIT.
010700     PERFORM 325-RESTAMP-UPDATED-AT THRU 325-EXIT.
010710     PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT.
010720     MOVE 'UPDATE    '      TO WS-IA-AUD-ACTION.
010730     PERFORM 390-WRITE-AUDIT-AND-HISTORY THRU 390-EXIT.
010740     ADD +1 TO WS-UPDATE-CTR.
010750
010760 320-EXIT.
010770     EXIT.
010780
010790 325-RESTAMP-UPDATED-AT.
010800
010810     MOVE WS-RUN-TIMESTAMP TO T-INV-UPDATED-AT (INV-IDX).
010820     ADD +1 TO T-INV-VERSION (INV-IDX).
010830
010840 325-EXIT.
010850     EXIT.
010860*
010870******************************************************************
010880*  326 -- RESTAMP-ONLY FOR ISSUE.  ISSUE-INVOICE RESTAMPS
010890*  UPDATED-AT BUT DOES NOT BUMP VERSION -- VERSION ONLY ADVANCES
010900*  ON A DATA UPDATE (SEE 315 OPTIMISTIC-LOCK CHECK), NOT ON A
010910*  STATUS-ONLY TRANSITION LIKE ISSUE.
010920*    02/19/26 K.FARRELL     B2602-04    SPLIT OUT OF 325 -- 325
010930*                                       WAS WRONGLY SHARED BY
010940*                                       UPDATE AND ISSUE AND BUMPED
010950*                                       VERSION ON EVERY ISSUE TOO
010960******************************************************************
010970 326-RESTAMP-FOR-ISSUE.
010980
010990     MOVE WS-RUN-TIMESTAMP TO T-INV-UPDATED-AT (INV-IDX).
011000
011010 326-EXIT.
011020     EXIT.
011030
011040 330-REPLACE-ITEMS.
011050
011060     PERFORM 332-DEACTIVATE-OLD-ITEM THRU 332-EXIT
011070        VARYING ITM-IDX FROM 1 BY 1
011080        UNTIL ITM-IDX > ITM-TBL-COUNT.
011090     PERFORM 240-BUILD-ITEMS THRU 240-EXIT.
011100
011110 330-EXIT.
011120     EXIT.
011130
011140 332-DEACTIVATE-OLD-ITEM.
011150
011160     IF T-ITEM-INV-ID (ITM-IDX) = T-INV-ID (INV-IDX)
011170        MOVE 'N' TO T-ITEM-ACTIVE (ITM-IDX)
011180     END-IF.
011190
011200 332-EXIT.
011210     EXIT.
011220
011230 294-SAVE-OLD-VALUE-SNAPSHOT.
011240
011250     MOVE SPACES TO WS-IA-AUD-OLD-VALUE.
011260     STRING 'INV-ID='     T-INV-ID (INV-IDX)
011270            ' STATUS='    T-INV-STATUS (INV-IDX)
011280            ' TOTAL='     T-INV-TOTAL-AMOUNT (INV-IDX)
011290            ' VERSION='   T-INV-VERSION (INV-IDX)
011300        DELIMITED BY SIZE INTO WS-IA-AUD-OLD-VALUE.
011310
011320 294-EXIT.
011330     EXIT.
011340
011350******************************************************************
011360*  390 SERIES -- WRITE-AUDIT-AND-HISTORY (UPDATE AND ISSUE SHARE
011370*  THIS -- CALLER SETS WS-IA-AUD-ACTION BEFORE PERFORMING HERE)
011380******************************************************************
011390 390-WRITE-AUDIT-AND-HISTORY.
011400
011410     MOVE 'WRTAUDIT'          TO WS-IA-ACTION.
011420     MOVE T-INV-ID (INV-IDX)  TO WS-IA-AUD-ENTITY-ID.
011430     MOVE TRAN-USER-ID        TO WS-IA-AUD-USER-ID.
011440     PERFORM 292-BUILD-NEW-VALUE-SNAPSHOT THRU 292-EXIT.
011450     MOVE 'INVOICE STATE CHANGE LOGGED' TO WS-IA-AUD-DETAIL.
011460     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
011470     IF WS-IA-RETURN-CODE NOT = '00'
011480        MOVE '99' TO WS-TRAN-RESULT-CODE
011490        MOVE 'AUDIT LOG WRITE FAILED' TO WS-TRAN-ERROR-MSG
011500     END-IF.
011510     MOVE 'WRTHISDT'          TO WS-IA-ACTION.
011520     MOVE T-INV-ID (INV-IDX)  TO WS-IA-HIST-INV-ID.
011530     MOVE T-INV-VERSION (INV-IDX) TO WS-IA-HIST-VERSION.
011540     MOVE T-INV-FISCAL-FOLIO (INV-IDX) TO WS-IA-HIST-FISCAL-FOLIO.
011550     MOVE T-INV-NUMBER (INV-IDX)  TO WS-IA-HIST-INVOICE-NUMBER.
011560     MOVE WS-IA-AUD-NEW-VALUE     TO WS-IA-HIST-INVOICE-DATA.
011570     MOVE TRAN-USER-ID            TO WS-IA-HIST-CREATED-BY.
011580     MOVE WS-RUN-TIMESTAMP        TO WS-IA-HIST-CREATED-AT.
011590     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
011600     IF WS-IA-RETURN-CODE NOT = '00'
011610        MOVE '99' TO WS-TRAN-RESULT-CODE
011620        MOVE 'HISTORY SNAPSHOT WRITE FAILED' TO WS-TRAN-ERROR-MSG
011630     END-IF.
011640
011650 390-EXIT.
011660     EXIT.
011670
011680******************************************************************
011690*  420 SERIES -- ISSUE-INVOICE
011700******************************************************************
011710 420-ISSUE-INVOICE.
011720
011730     MOVE TRAN-INV-ID TO WS-CURRENT-INV-ID.
011740     PERFORM 218-SEARCH-INVOICE THRU 218-EXIT.
011750     IF INVOICE-NOT-FOUND
011760        MOVE 'NO ' TO WS-TRAN-OK-SW
011770        MOVE '96'  TO WS-TRAN-RESULT-CODE
011780        MOVE 'INVOICE NOT FOUND' TO WS-TRAN-ERROR-MSG
011790        GO TO 420-EXIT.
011800     PERFORM 430-CHECK-CAN-BE-ISSUED THRU 430-EXIT.
011810     IF TRAN-NOT-OK
011820        GO TO 420-EXIT.
011830     PERFORM 294-SAVE-OLD-VALUE-SNAPSHOT THRU 294-EXIT.
011840     MOVE 'ISSUED   '      TO T-INV-STATUS (INV-IDX).
011850     PERFORM 326-RESTAMP-FOR-ISSUE THRU 326-EXIT.
011860     PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT.
011870     MOVE 'ISSUE     '     TO WS-IA-AUD-ACTION.
011880     PERFORM 390-WRITE-AUDIT-AND-HISTORY THRU 390-EXIT.
011890     ADD +1 TO WS-ISSUE-CTR.
011900
011910 420-EXIT.
011920     EXIT.
011930
011940 430-CHECK-CAN-BE-ISSUED.
011950*    02/19/26 K.FARRELL     B2602-03    ADDED SUBTOTAL > 0 AND
011960*                                       CLIENT-NAME-NOT-BLANK
011970*                                       CHECKS -- ANY ONE FAILING
011980*                                       CONDITION BLOCKS THE ISSUE
011990
012000     IF NOT T-INV-STATUS (INV-IDX) = 'DRAFT    '
012010        MOVE 'NO ' TO WS-TRAN-OK-SW
012020        MOVE '97'  TO WS-TRAN-RESULT-CODE
012030        MOVE 'INVOICE NOT IN DRAFT STATUS' TO WS-TRAN-ERROR-MSG
012040     ELSE
012050        IF T-INV-ITEM-COUNT (INV-IDX) = ZERO
012060           MOVE 'NO ' TO WS-TRAN-OK-SW
012070           MOVE '98'  TO WS-TRAN-RESULT-CODE
012080           MOVE 'INVOICE HAS NO LINE ITEMS' TO WS-TRAN-ERROR-MSG
012090        ELSE
012100           IF T-INV-SUBTOTAL (INV-IDX) NOT > ZERO
012110              MOVE 'NO ' TO WS-TRAN-OK-SW
012120              MOVE 'A1'  TO WS-TRAN-RESULT-CODE
012130              MOVE 'INVOICE SUBTOTAL NOT > ZERO' TO
012140                       WS-TRAN-ERROR-MSG
012150           ELSE
012160              IF T-INV-CLIENT-NAME (INV-IDX) = SPACES
012170                 MOVE 'NO ' TO WS-TRAN-OK-SW
012180                 MOVE 'A2'  TO WS-TRAN-RESULT-CODE
012190                 MOVE 'INVOICE CLIENT NAME IS BLANK' TO
012200                          WS-TRAN-ERROR-MSG
012210              END-IF
012220           END-IF
012230        END-IF
012240     END-IF.
012250
012260 430-EXIT.
012270     EXIT.
012280
012290******************************************************************
012300*  520 SERIES -- INQUIRE-INVOICE (READ-ONLY LOOKUPS)
012310******************************************************************
012320 520-INQUIRE-INVOICE.
012330
012340     EVALUATE TRUE
012350        WHEN TRAN-INQUIRE-BY-ID
012360           PERFORM 522-INQUIRE-BY-ID THRU 522-EXIT
012370        WHEN TRAN-INQUIRE-BY-STATUS
012380           PERFORM 524-INQUIRE-BY-STATUS THRU 524-EXIT
012390        WHEN TRAN-INQUIRE-ALL
012400           PERFORM 526-INQUIRE-ALL THRU 526-EXIT
012410        WHEN TRAN-INQUIRE-HISTORY OR TRAN-INQUIRE-VERSION
012420           PERFORM 528-INQUIRE-HISTORY THRU 528-EXIT
012430        WHEN OTHER
012440           MOVE 'NO ' TO WS-TRAN-OK-SW
012450           MOVE '90'  TO WS-TRAN-RESULT-CODE
012460           MOVE 'INVALID INQUIRE SUB-CODE' TO WS-TRAN-ERROR-MSG
012470     END-EVALUATE.
012480     ADD +1 TO WS-INQUIRE-CTR.
012490
012500 520-EXIT.
012510     EXIT.
012520
012530 522-INQUIRE-BY-ID.
012540
012550     MOVE TRAN-INV-ID TO WS-CURRENT-INV-ID.
012560     PERFORM 218-SEARCH-INVOICE THRU 218-EXIT.
012570     IF INVOICE-NOT-FOUND
012580        MOVE 'NO ' TO WS-TRAN-OK-SW
012590        MOVE '96'  TO WS-TRAN-RESULT-CODE
012600        MOVE 'INVOICE NOT FOUND' TO WS-TRAN-ERROR-MSG
012610     ELSE
012620        PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT
012630     END-IF.
012640
012650 522-EXIT.
012660     EXIT.
012670
012680 523-SCAN-STATUS-MATCH.
012690*    02/19/26 K.FARRELL     B2602-03    TABLE IS WALKED NEWEST-
012700*                                       FIRST (SEE 524) SO MATCHES
012710*                                       RELEASE NEWEST-CREATED-
012720*                                       FIRST, PER GET-INVOICES-
012730*                                       BY-STATUS'S SORT RULE.
012740*    08/10/26 K.FARRELL     B2608-01    RELEASES A SORT-WORK ROW
012750*                                       FOR *EVERY* MATCH NOW,
012760*                                       NOT JUST THE FIRST -- A
012770*                                       BY-STATUS INQUIRY RETURNS
012780*                                       THE WHOLE LIST, NOT ONE
012790*                                       REPRESENTATIVE INVOICE.
012800
012810     IF T-INV-STATUS (INV-IDX) = TRAN-INQUIRE-STATUS
012820        ADD +1 TO WS-MATCH-COUNT
012830        MOVE T-INV-ID (INV-IDX) TO WS-CURRENT-INV-ID
012840        PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT
012850        MOVE SPACES TO WS-TRAN-ERROR-MSG
012860        PERFORM 850-FORMAT-RELEASE THRU 850-EXIT
012870        MOVE 'YES' TO WS-ALREADY-RELEASED-SW
012880     END-IF.
012890
012900 523-EXIT.
012910     EXIT.
012920
012930 524-INQUIRE-BY-STATUS.
012940*    02/19/26 K.FARRELL     B2602-03    SCAN RUNS INV-IDX FROM
012950*                                       HIGH TO LOW -- INVOICE-
012960*                                       TABLE STAYS IN ASCENDING
012970*                                       INV-ID (== ASCENDING
012980*                                       CREATED-AT) ORDER PER
012990*                                       INVTBLS, SO HIGH-TO-LOW
013000*                                       IS CREATED-AT DESCENDING,
013010*                                       MATCHING GET-INVOICES-BY-
013020*                                       STATUS'S SORT RULE
013030*    08/10/26 K.FARRELL     B2608-01    523 NOW SELF-RELEASES ONE
013040*                                       ROW PER MATCH -- THIS
013050*                                       PARAGRAPH ONLY COVERS THE
013060*                                       ZERO-MATCH CASE, WHICH
013070*                                       STILL FALLS THROUGH TO
013080*                                       205'S SINGLE AUTOMATIC
013090*                                       RELEASE.
013100     MOVE ZERO TO WS-MATCH-COUNT.
013110     PERFORM 523-SCAN-STATUS-MATCH THRU 523-EXIT
013120        VARYING INV-IDX FROM INV-TBL-COUNT BY -1
013130        UNTIL INV-IDX < 1.
013140     IF WS-MATCH-COUNT = ZERO
013150        MOVE 'NO INVOICES MATCH THAT STATUS' TO WS-TRAN-ERROR-MSG
013160     END-IF.
013170
013180 524-EXIT.
013190     EXIT.
013200
013210 526-INQUIRE-ALL.
013220*    08/10/26 K.FARRELL     B2608-01    527 NOW SELF-RELEASES ONE
013230*                                       ROW PER INVOICE ON FILE
013240*                                       INSTEAD OF JUST SHOWING
013250*                                       ONE REPRESENTATIVE ROW --
013260*                                       GET-ALL-INVOICES RETURNS
013270*                                       THE WHOLE TABLE.
013280     MOVE ZERO TO WS-MATCH-COUNT.
013290     PERFORM 527-RELEASE-ONE-INVOICE THRU 527-EXIT
013300        VARYING INV-IDX FROM 1 BY 1
013310        UNTIL INV-IDX > INV-TBL-COUNT.
013320     IF WS-MATCH-COUNT = ZERO
013330        MOVE 'NO INVOICES ON FILE' TO WS-TRAN-ERROR-MSG
013340     END-IF.
013350
013360 526-EXIT.
013370     EXIT.
013380
013390 527-RELEASE-ONE-INVOICE.
013400
013410     ADD +1 TO WS-MATCH-COUNT.
013420     MOVE T-INV-ID (INV-IDX) TO WS-CURRENT-INV-ID.
013430     PERFORM 219-LOAD-CURRENT-FROM-TABLE THRU 219-EXIT.
013440     MOVE SPACES TO WS-TRAN-ERROR-MSG.
013450     PERFORM 850-FORMAT-RELEASE THRU 850-EXIT.
013460     MOVE 'YES' TO WS-ALREADY-RELEASED-SW.
013470
013480 527-EXIT.
013490     EXIT.
013500
013510 528-INQUIRE-HISTORY.
013520*    08/10/26 K.FARRELL     B2608-01    528/529 USED TO JUST
013530*                                       SHUFFLE TRAN-INV-ID-SRT-WK
013540*                                       AROUND AND LET 850 CLOBBER
013550*                                       IT RIGHT BACK -- NO RESULT
013560*                                       CODE OR MESSAGE EVER CAME
013570*                                       OUT OF A HISTORY/VERSION
013580*                                       INQUIRY.  529 NOW LOADS
013590*                                       THE MATCHED ROW INTO
013600*                                       WS-CURRENT-*, AND THIS
013610*                                       PARAGRAPH SETS THE RESULT
013620*                                       MESSAGE (OR THE SOFT
013630*                                       "VERSION NOT FOUND" RESULT
013640*                                       WHEN A VERSION-FILTERED
013650*                                       LOOKUP COMES UP EMPTY).
013660     MOVE 'NO ' TO WS-HIST-FOUND-SW.
013670     MOVE 'HISTOPEN'   TO WS-IA-ACTION.
013680     MOVE TRAN-INV-ID  TO WS-IA-FILTER-INV-ID.
013690     IF TRAN-INQUIRE-VERSION
013700        MOVE TRAN-VERSION TO WS-IA-FILTER-VERSION
013710     ELSE
013720        MOVE ZERO TO WS-IA-FILTER-VERSION
013730     END-IF.
013740     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
013750     MOVE 'HISTREAD'   TO WS-IA-ACTION.
013760     PERFORM 529-READ-ONE-HISTORY-ROW THRU 529-EXIT
013770        WITH TEST AFTER
013780        UNTIL WS-IA-RETURN-CODE = '10'
013790           OR WS-IA-RETURN-CODE = '99'.
013800     MOVE 'HISTCLOS'   TO WS-IA-ACTION.
013810     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
013820     EVALUATE TRUE
013830        WHEN TRAN-INQUIRE-VERSION AND HIST-ROW-FOUND
013840           MOVE 'Invoice version retrieved successfully'
013850                 TO WS-TRAN-ERROR-MSG
013860        WHEN TRAN-INQUIRE-VERSION
013870           MOVE 'A3' TO WS-TRAN-RESULT-CODE
013880           MOVE 'Version not found' TO WS-TRAN-ERROR-MSG
013890        WHEN OTHER
013900           MOVE 'Invoice history retrieved successfully'
013910                 TO WS-TRAN-ERROR-MSG
013920     END-EVALUATE.
013930
013940 528-EXIT.
013950     EXIT.
013960
013970 529-READ-ONE-HISTORY-ROW.
013980*    08/10/26 K.FARRELL     B2608-01    LOADS THE MATCHED ROW
013990*                                       INTO WS-CURRENT-* SO THE
014000*                                       REPORT LINE CARRIES REAL
014010*                                       DATA INSTEAD OF THE PRIOR
014020*                                       PARAGRAPH'S CLOBBERED
014030*                                       TRAN-INV-ID-SRT-WK MOVE.
014040
014050     CALL 'INVAUDIT' USING INVAUDIT-PARMS.
014060     IF WS-IA-RETURN-CODE = '00'
014070        MOVE 'YES'                      TO WS-HIST-FOUND-SW
014080        MOVE WS-IA-HIST-INV-ID          TO WS-CURRENT-INV-ID
014090        MOVE WS-IA-HIST-INVOICE-NUMBER  TO WS-CURRENT-NUMBER
014100     END-IF.
014110
014120 529-EXIT.
014130     EXIT.
014140
014150******************************************************************
014160*  300 SERIES -- SORT OUTPUT PROCEDURE.  PRINTS THE PROCESSING
014170*  REPORT WITH A CONTROL BREAK ON TRANSACTION TYPE.
014180******************************************************************
014190 300-SRT-OUTPUT-PROCD SECTION.
014200
014210     PERFORM 705-INITIALIZE-OUTPUT THRU 705-EXIT.
014220     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
014230     IF EOF-SRT-OUTPUT
014240        DISPLAY 'NO TRANSACTIONS WERE PROCESSED THIS RUN'
014250        GO TO 300-EXIT.
014260     MOVE TRAN-CODE-SRT-WK TO WS-PREVIOUS-TRAN-CODE.
014270     PERFORM 715-PRSS-SORTED-OUTPUT THRU 715-EXIT
014280        UNTIL EOF-SRT-OUTPUT.
014290     PERFORM 730-REPORT-TYPE-BREAK THRU 730-EXIT.
014300     PERFORM 740-REPORT-GRAND-TOTALS THRU 740-EXIT.
014310
014320 300-EXIT.
014330     EXIT.
014340
014350 705-INITIALIZE-OUTPUT.
014360
014370     MOVE ZERO TO WS-PAGE-COUNT, WS-LINE-SPACING,
014380                  WS-TYPE-COUNT-TL, WS-TYPE-AMOUNT-TL,
014390                  WS-GRAND-COUNT-GTL, WS-GRAND-AMOUNT-GTL.
014400     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
014410     MOVE SPACES TO DL-DETAIL.
014420     MOVE WS-RUN-DATE TO RPT-DATE.
014430
014440 705-EXIT.
014450     EXIT.
014460
014470 715-PRSS-SORTED-OUTPUT.
014480
014490     IF TRAN-CODE-SRT-WK NOT = WS-PREVIOUS-TRAN-CODE
014500        PERFORM 730-REPORT-TYPE-BREAK THRU 730-EXIT
014510        MOVE TRAN-CODE-SRT-WK TO WS-PREVIOUS-TRAN-CODE
014520     END-IF.
014530     PERFORM 720-REPORT-DETAIL-LINE THRU 720-EXIT.
014540     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
014550
014560 715-EXIT.
014570     EXIT.
014580
014590 710-REPORT-HEADINGS.
014600
014610     ADD +1 TO WS-PAGE-COUNT.
014620     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
014630     WRITE REPORT-RECORD FROM HL-HEADER-1
014640         AFTER ADVANCING C01.
014650     WRITE REPORT-RECORD FROM HL-HEADER-2
014660         AFTER ADVANCING 2 LINES.
014670     WRITE REPORT-RECORD FROM HL-HEADER-3
014680         AFTER ADVANCING 1 LINES.
014690     MOVE ZERO TO WS-LINES-USED.
014700     MOVE 1 TO WS-LINE-SPACING.
014710
014720 710-EXIT.
014730     EXIT.
014740
014750 720-REPORT-DETAIL-LINE.
014760
014770     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
014780        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
014790           PERFORM 710-REPORT-HEADINGS THRU 710-EXIT.
014800     MOVE TRAN-CODE-SRT-WK        TO TRAN-CODE-DL.
014810     MOVE TRAN-INV-ID-SRT-WK      TO INV-ID-DL.
014820     MOVE TRAN-INV-NUMBER-SRT-WK  TO NUMBER-DL.
014830     MOVE TRAN-CLIENT-SRT-WK      TO CLIENT-NAME-DL.
014840     MOVE TRAN-STATUS-SRT-WK      TO STATUS-DL.
014850     MOVE TRAN-SUBTOTAL-SRT-WK    TO SUBTOTAL-DL.
014860     MOVE TRAN-TAX-SRT-WK         TO TAX-DL.
014870     MOVE TRAN-TOTAL-AMT-SRT-WK   TO TOTAL-AMT-DL.
014880     MOVE TRAN-RESULT-SRT-WK      TO RESULT-CODE-DL.
014890     MOVE TRAN-ERROR-MSG-SRT-WK   TO ERROR-MSG-DL.
014900     ADD +1 TO WS-TYPE-COUNT-TL.
014910     IF TRAN-RESULT-SRT-WK = '00'
014920        ADD TRAN-TOTAL-AMT-SRT-WK TO WS-TYPE-AMOUNT-TL
014930     END-IF.
014940     WRITE REPORT-RECORD FROM DL-DETAIL
014950         AFTER ADVANCING WS-LINE-SPACING.
014960     ADD WS-LINE-SPACING TO WS-LINES-USED.
014970     MOVE 1 TO WS-LINE-SPACING.
014980     MOVE SPACES TO DL-DETAIL.
014990
015000 720-EXIT.
015010     EXIT.
015020
015030 730-REPORT-TYPE-BREAK.
015040
015050     MOVE 2 TO WS-LINE-SPACING.
015060     MOVE WS-PREVIOUS-TRAN-CODE TO TRAN-CODE-TL.
015070     MOVE WS-TYPE-COUNT-TL      TO TYPE-COUNT-TL.
015080     MOVE WS-TYPE-AMOUNT-TL     TO TYPE-AMOUNT-TL.
015090     WRITE REPORT-RECORD FROM TL-TYPE-TOTAL
015100         AFTER ADVANCING WS-LINE-SPACING.
015110     ADD WS-LINE-SPACING TO WS-LINES-USED.
015120     ADD WS-TYPE-COUNT-TL  TO WS-GRAND-COUNT-GTL.
015130     ADD WS-TYPE-AMOUNT-TL TO WS-GRAND-AMOUNT-GTL.
015140     MOVE ZERO TO WS-TYPE-COUNT-TL, WS-TYPE-AMOUNT-TL.
015150
015160 730-EXIT.
015170     EXIT.
015180
015190 740-REPORT-GRAND-TOTALS.
015200
015210     MOVE 2 TO WS-LINE-SPACING.
015220     MOVE WS-READ-CTR         TO GRAND-READ-GTL.
015230     MOVE WS-SUCCESS-CTR      TO GRAND-OK-GTL.
015240     MOVE WS-ERROR-CTR        TO GRAND-ERR-GTL.
015250     MOVE WS-GRAND-AMOUNT-GTL TO GRAND-AMOUNT-GTL.
015260     WRITE REPORT-RECORD FROM GTL-REPORT-TOTALS
015270         AFTER ADVANCING WS-LINE-SPACING.
015280
015290 740-EXIT.
015300     EXIT.
015310
015320 550-DISPLAY-PROG-DIAG.
015330
015340     DISPLAY '****     INVBATCH RUNNING    ****'.
015350     MOVE 'TRANSACTION RECORDS READ                     '  TO
015360          DISP-MESSAGE.
015370     MOVE WS-READ-CTR TO DISP-VALUE.
015380     DISPLAY DISPLAY-LINE.
015390     MOVE 'TRANSACTION RECORDS RELEASED TO SORT         '  TO
015400          DISP-MESSAGE.
015410     MOVE WS-REL-CTR TO DISP-VALUE.
015420     DISPLAY DISPLAY-LINE.
015430     MOVE 'TRANSACTION RECORDS RETURNED FROM SORT       '  TO
015440          DISP-MESSAGE.
015450     MOVE WS-RETR-CTR TO DISP-VALUE.
015460     DISPLAY DISPLAY-LINE.
015470     MOVE 'INVOICES CREATED                             '  TO
015480          DISP-MESSAGE.
015490     MOVE WS-CREATE-CTR TO DISP-VALUE.
015500     DISPLAY DISPLAY-LINE.
015510     MOVE 'INVOICES UPDATED                             '  TO
015520          DISP-MESSAGE.
015530     MOVE WS-UPDATE-CTR TO DISP-VALUE.
015540     DISPLAY DISPLAY-LINE.
015550     MOVE 'INVOICES ISSUED                              '  TO
015560          DISP-MESSAGE.
015570     MOVE WS-ISSUE-CTR TO DISP-VALUE.
015580     DISPLAY DISPLAY-LINE.
015590     MOVE 'INQUIRIES PROCESSED                          '  TO
015600          DISP-MESSAGE.
015610     MOVE WS-INQUIRE-CTR TO DISP-VALUE.
015620     DISPLAY DISPLAY-LINE.
015630     MOVE 'TRANSACTIONS IN ERROR                        '  TO
015640          DISP-MESSAGE.
015650     MOVE WS-ERROR-CTR TO DISP-VALUE.
015660     DISPLAY DISPLAY-LINE.
015670     DISPLAY '****     INVBATCH EOJ        ****'.
015680
015690 550-EXIT.
015700     EXIT.
015710
015720 700-ERROR-DISPLAY.
015730
015740     MOVE 'NO ' TO WS-TRAN-OK-SW.
015750     DISPLAY ERROR-MESSAGE-EL.
015760     MOVE WS-TRAN-SEQ TO TRAN-SEQ-EL.
015770     MOVE TRAN-CODE   TO TRAN-CODE-EL.
015780     MOVE TRAN-INV-ID TO TRAN-INV-ID-EL.
015790     DISPLAY ERROR-RECORD-EL.
015800
015810 700-EXIT.
015820     EXIT.
015830
015840 800-READ-TRAN-FILE.
015850
015860     READ TRANSACTION-FILE
015870         AT END MOVE 'YES' TO WS-EOF-TRAN-SW
015880                GO TO 800-EXIT.
015890     ADD +1 TO WS-READ-CTR.
015900
015910 800-EXIT.
015920     EXIT.
015930
015940 850-FORMAT-RELEASE.
015950
015960     MOVE TRAN-CODE           TO TRAN-CODE-SRT-WK.
015970     MOVE WS-TRAN-SEQ         TO TRAN-SEQ-SRT-WK.
015980     MOVE WS-CURRENT-INV-ID   TO TRAN-INV-ID-SRT-WK.
015990     MOVE WS-CURRENT-TOTAL    TO TRAN-TOTAL-AMT-SRT-WK.
016000     MOVE WS-CURRENT-NUMBER   TO TRAN-INV-NUMBER-SRT-WK.
016010     MOVE TRAN-CLIENT-NAME    TO TRAN-CLIENT-SRT-WK.
016020     MOVE WS-CURRENT-STATUS   TO TRAN-STATUS-SRT-WK.
016030     MOVE WS-TRAN-RESULT-CODE TO TRAN-RESULT-SRT-WK.
016040     MOVE WS-CURRENT-SUBTOTAL TO TRAN-SUBTOTAL-SRT-WK.
016050     MOVE WS-CURRENT-TAX      TO TRAN-TAX-SRT-WK.
016060     MOVE WS-TRAN-ERROR-MSG   TO TRAN-ERROR-MSG-SRT-WK.
016070     RELEASE TRAN-SORT-WORK.
016080     ADD +1 TO WS-REL-CTR.
016090     IF WS-TRAN-RESULT-CODE = '00'
016100        ADD +1 TO WS-SUCCESS-CTR
016110     ELSE
016120        ADD +1 TO WS-ERROR-CTR
016130     END-IF.
016140
016150 850-EXIT.
016160     EXIT.
016170
016180 900-RETURN-SRTD-REC.
016190
016200     RETURN TRAN-SORT-FILE
016210         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
016220                GO TO 900-EXIT.
016230     ADD +1 TO WS-RETR-CTR.
016240
016250 900-EXIT.
016260     EXIT.
016270
016280******************************************************************
016290*  960 SERIES -- REWRITE THE FOUR MASTER FILES AT END OF JOB
016300******************************************************************
016310 960-REWRITE-MASTER-FILES.
016320
016330     PERFORM 962-REWRITE-INVOICE-FILE  THRU 962-EXIT.
016340     PERFORM 964-REWRITE-ITEM-FILE     THRU 964-EXIT.
016350     PERFORM 966-REWRITE-SHIPMENT-FILE THRU 966-EXIT.
016360     PERFORM 968-REWRITE-LINK-FILE     THRU 968-EXIT.
016370
016380 960-EXIT.
016390     EXIT.
016400
016410 962-REWRITE-INVOICE-FILE.
016420
016430     OPEN OUTPUT INVOICE-FILE.
016440     PERFORM 963-WRITE-ONE-INVOICE THRU 963-EXIT
016450        VARYING INV-IDX FROM 1 BY 1
016460        UNTIL INV-IDX > INV-TBL-COUNT.
016470     CLOSE INVOICE-FILE.
016480
016490 962-EXIT.
016500     EXIT.
016510
016520 963-WRITE-ONE-INVOICE.
016530
016540     MOVE T-INV-ID (INV-IDX)            TO INV-ID.
016550     MOVE T-INV-FISCAL-FOLIO (INV-IDX)  TO INV-FISCAL-FOLIO.
016560     MOVE T-INV-NUMBER (INV-IDX)        TO INV-NUMBER.
016570     MOVE T-INV-CLIENT-NAME (INV-IDX)   TO INV-CLIENT-NAME.
016580     MOVE T-INV-DATE (INV-IDX)          TO INV-DATE.
016590     MOVE T-INV-DUE-DATE (INV-IDX)      TO INV-DUE-DATE.
016600     MOVE T-INV-SUBTOTAL (INV-IDX)      TO INV-SUBTOTAL.
016610     MOVE T-INV-TAX-AMOUNT (INV-IDX)    TO INV-TAX-AMOUNT.
016620     MOVE T-INV-TOTAL-AMOUNT (INV-IDX)  TO INV-TOTAL-AMOUNT.
016630     MOVE T-INV-CURRENCY (INV-IDX)      TO INV-CURRENCY.
016640     MOVE T-INV-STATUS (INV-IDX)        TO INV-STATUS.
016650     MOVE T-INV-PDF-URL (INV-IDX)       TO INV-PDF-URL.
016660     MOVE T-INV-CREATED-BY (INV-IDX)    TO INV-CREATED-BY.
016670     MOVE T-INV-VERSION (INV-IDX)       TO INV-VERSION.
016680     MOVE T-INV-ITEM-COUNT (INV-IDX)    TO INV-ITEM-COUNT.
016690     MOVE T-INV-CREATED-AT (INV-IDX)    TO INV-CREATED-AT.
016700     MOVE T-INV-UPDATED-AT (INV-IDX)    TO INV-UPDATED-AT.
016710     WRITE INVOICE-RECORD.
016720
016730 963-EXIT.
016740     EXIT.
016750
016760 964-REWRITE-ITEM-FILE.
016770
016780     OPEN OUTPUT INVOICE-ITEM-FILE.
016790     PERFORM 965-WRITE-ONE-ITEM THRU 965-EXIT
016800        VARYING ITM-IDX FROM 1 BY 1
016810        UNTIL ITM-IDX > ITM-TBL-COUNT.
016820     CLOSE INVOICE-ITEM-FILE.
016830
016840 964-EXIT.
016850     EXIT.
016860
016870 965-WRITE-ONE-ITEM.
016880
016890     IF T-ITEM-IS-ACTIVE (ITM-IDX)
016900        MOVE T-ITEM-ID (ITM-IDX)          TO ITEM-ID
016910        MOVE T-ITEM-INV-ID (ITM-IDX)      TO ITEM-INV-ID
016920        MOVE T-ITEM-SHIPMENT-ID (ITM-IDX) TO ITEM-SHIPMENT-ID
016930        MOVE T-ITEM-DESCRIPTION (ITM-IDX) TO ITEM-DESCRIPTION
016940        MOVE T-ITEM-QUANTITY (ITM-IDX)    TO ITEM-QUANTITY
016950        MOVE T-ITEM-UNIT-PRICE (ITM-IDX)  TO ITEM-UNIT-PRICE
016960        MOVE T-ITEM-TOTAL-PRICE (ITM-IDX) TO ITEM-TOTAL-PRICE
016970        WRITE INVOICE-ITEM-RECORD
016980     END-IF.
016990
017000 965-EXIT.
017010     EXIT.
017020
017030 966-REWRITE-SHIPMENT-FILE.
017040
017050     OPEN OUTPUT SHIPMENT-FILE.
017060     PERFORM 967-WRITE-ONE-SHIPMENT THRU 967-EXIT
017070        VARYING SHP-IDX FROM 1 BY 1
017080        UNTIL SHP-IDX > SHP-TBL-COUNT.
017090     CLOSE SHIPMENT-FILE.
017100
017110 966-EXIT.
017120     EXIT.
017130
017140 967-WRITE-ONE-SHIPMENT.
017150
017160     MOVE T-SHIP-ID (SHP-IDX)            TO SHIP-ID.
017170     MOVE T-SHIP-INVOICED-FLAG (SHP-IDX) TO SHIP-INVOICED-FLAG.
017180     WRITE SHIPMENT-RECORD.
017190
017200 967-EXIT.
017210     EXIT.
017220
017230 968-REWRITE-LINK-FILE.
017240
017250     OPEN OUTPUT INVOICE-SHIPMENT-FILE.
017260     PERFORM 969-WRITE-ONE-LINK THRU 969-EXIT
017270        VARYING LNK-IDX FROM 1 BY 1
017280        UNTIL LNK-IDX > LNK-TBL-COUNT.
017290     CLOSE INVOICE-SHIPMENT-FILE.
017300
017310 968-EXIT.
017320     EXIT.
017330
017340 969-WRITE-ONE-LINK.
017350
017360     IF T-LINK-IS-ACTIVE (LNK-IDX)
017370        MOVE T-LINK-INV-ID (LNK-IDX)  TO LINK-INV-ID
017380        MOVE T-LINK-SHIP-ID (LNK-IDX) TO LINK-SHIP-ID
017390        WRITE INVOICE-SHIPMENT-RECORD
017400     END-IF.
017410
017420 969-EXIT.
017430     EXIT.
017440
017450*  END OF PROGRAM INVBATCH
