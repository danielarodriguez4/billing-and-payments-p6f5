000100******************************************************************
000200*    INVIREC  --  INVOICE LINE ITEM RECORD LAYOUT                *
000300*    USED BY:  INVBATCH  (FD INVOICE-ITEM-FILE, WS ITEM-TABLE)   *
000400*                                                                *
000500*    ONE ROW PER LINE ITEM.  FIXED LENGTH 150, SEQUENTIAL FILE.  *
000600*    MULTIPLE ROWS PER INVOICE, LOGICALLY KEYED BY ITEM-INV-ID.  *
000700*------------------------------------------------------------*
000800*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
000900*    03/14/89 R.ALVAREZ       B8903-11    ORIGINAL LAYOUT        *
001000*    02/08/94 D.STOUT         B9402-07    ADDED SHIPMENT LINK    *
001100*    05/21/97 M.OKONKWO       B9705-13    3-DECIMAL ITEM TOTAL   *
001200******************************************************************
001300 01  INVOICE-ITEM-RECORD.
001400     05  ITEM-ID                       PIC 9(9).
001500     05  ITEM-INV-ID                   PIC 9(9).
001600     05  ITEM-SHIPMENT-ID              PIC 9(9).
001700     05  ITEM-DESCRIPTION              PIC X(100).
001800     05  ITEM-QUANTITY                 PIC 9(5).
001900     05  ITEM-UNIT-PRICE               PIC S9(7)V99    COMP-3.
002000     05  ITEM-TOTAL-PRICE              PIC S9(9)V9(3)  COMP-3.
002100     05  FILLER                        PIC X(06).
