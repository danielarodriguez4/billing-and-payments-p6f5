000100******************************************************************
000200*    TRANREC  --  INVOICE BATCH TRANSACTION RECORD LAYOUT        *
000300*    USED BY:  INVBATCH  (FD TRANSACTION-FILE)                   *
000400*                                                                *
000500*    ONE CARD PER REQUESTED ACTION.  TRAN-CODE SELECTS WHICH     *
000600*    OF THE FOLLOWING GROUPS APPLY:                              *
000700*        CREATE  -- HEADER FIELDS + TRAN-ITEM-DETAIL OCCURS +    *
000800*                   TRAN-SHIP-IDS OCCURS (SHIPMENTS TO LINK)     *
000900*        UPDATE  -- TRAN-INV-ID + TRAN-VERSION + HEADER FIELDS + *
001000*                   REPLACEMENT TRAN-ITEM-DETAIL OCCURS          *
001100*        ISSUE   -- TRAN-INV-ID + TRAN-USER-ID ONLY              *
001200*        INQUIRE -- TRAN-INV-ID AND/OR TRAN-INQUIRE-TYPE         *
001300*    UNUSED GROUPS ARE LEFT BLANK/ZERO ON A GIVEN CARD.          *
001400*    FIXED LENGTH 2000, SEQUENTIAL.  UP TO 20 ITEMS, 20 SHIPMENT *
001500*    IDS PER CREATE/UPDATE CARD -- A HEAVIER INVOICE IS REJECTED *
001600*    AT THE DOOR (SEE INVBATCH 214).                             *
001700*------------------------------------------------------------*
001800*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001900*    03/14/89 R.ALVAREZ       B8903-11    ORIGINAL LAYOUT        *
002000*    02/08/94 D.STOUT         B9402-07    ADDED SHIPMENT LINKS   *
002100*    05/21/97 M.OKONKWO       B9705-13    3-DECIMAL UNIT PRICE   *
002200*    11/03/98 T.HARGROVE      Y2K-0117    CCYYMMDD DATE FIELDS   *
002300*    07/11/01 R.ALVAREZ       B0107-05    ADDED INQUIRE GROUP    *
002400******************************************************************
002500 01  TRANSACTION-RECORD.
002600     05  TRAN-CODE                     PIC X(7).
002700         88  TRAN-IS-CREATE            VALUE 'CREATE '.
002800         88  TRAN-IS-UPDATE            VALUE 'UPDATE '.
002900         88  TRAN-IS-ISSUE             VALUE 'ISSUE  '.
003000         88  TRAN-IS-INQUIRE           VALUE 'INQUIRE'.
003100     05  TRAN-INV-ID                   PIC 9(9).
003200     05  TRAN-USER-ID                  PIC 9(9).
003300     05  TRAN-VERSION                  PIC 9(9).
003400     05  TRAN-INQUIRE-TYPE             PIC X(2).
003500         88  TRAN-INQUIRE-BY-ID        VALUE 'ID'.
003600         88  TRAN-INQUIRE-BY-STATUS    VALUE 'ST'.
003700         88  TRAN-INQUIRE-ALL          VALUE 'AL'.
003800         88  TRAN-INQUIRE-HISTORY      VALUE 'HI'.
003900         88  TRAN-INQUIRE-VERSION      VALUE 'HV'.
004000     05  TRAN-INQUIRE-STATUS           PIC X(9).
004100     05  TRAN-CLIENT-NAME              PIC X(60).
004200     05  TRAN-INV-DATE                 PIC 9(8).
004300     05  TRAN-DUE-DATE                 PIC 9(8).
004400     05  TRAN-CURRENCY                 PIC X(3).
004500     05  TRAN-TAX-AMOUNT               PIC S9(9)V99    COMP-3.
004600     05  TRAN-SHIP-COUNT               PIC 9(2).
004700     05  TRAN-SHIP-IDS OCCURS 20 TIMES PIC 9(9).
004800     05  TRAN-ITEM-COUNT               PIC 9(2).
004900     05  TRAN-ITEM-DETAIL OCCURS 20 TIMES.
005000         10  TRAN-ITEM-SHIPMENT-ID     PIC 9(9).
005100         10  TRAN-ITEM-DESCRIPTION     PIC X(40).
005200         10  TRAN-ITEM-QUANTITY        PIC 9(5).
005300         10  TRAN-ITEM-UNIT-PRICE      PIC S9(7)V9(3) COMP-3.
005400     05  FILLER                        PIC X(486).
