000100******************************************************************
000200*    LNKSREC  --  INVOICE/SHIPMENT LINK RECORD LAYOUT            *
000300*    USED BY:  INVBATCH  (FD INVOICE-SHIPMENT-FILE, WS LINK-TBL) *
000400*                                                                *
000500*    ONE ROW PER (INVOICE, SHIPMENT) PAIR.  FIXED LENGTH 20.     *
000600*    A SHIPMENT MAY APPEAR IN AT MOST ONE ROW, EVER -- THAT IS   *
000700*    HOW "ALREADY INVOICED" IS ENFORCED (SEE INVBATCH 232).      *
000800*------------------------------------------------------------*
000900*    DATE     PROGRAMMER      REQUEST     DESCRIPTION            *
001000*    02/08/94 D.STOUT         B9402-07    ORIGINAL LAYOUT        *
001100******************************************************************
001200 01  INVOICE-SHIPMENT-RECORD.
001300     05  LINK-INV-ID                   PIC 9(9).
001400     05  LINK-SHIP-ID                  PIC 9(9).
001500     05  FILLER                        PIC X(02).
